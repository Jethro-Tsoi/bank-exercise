000100***************************************************************** BNKCTAH 
000200*                                                                 BNKCTAH 
000300*    BNKCTAH - LAYOUT DE BITACORA DE MOVIMIENTOS (ARCHIVO         BNKCTAH 
000400*              CTAHIST). UN REGISTRO POR TRANSACCION APLICADA     BNKCTAH 
000500*              A UNA CUENTA, EN ORDEN DE PROCESO DEL LOTE         BNKCTAH 
000600*                                                                 BNKCTAH 
000700*    08/1988  PEDR  VERSION ORIGINAL                              BNKCTAH 
000800*    05/1993  PEDR  SE AGREGA CTAH-SEQ PARA PODER ORDENAR LOS     BNKCTAH 
000900*                   MOVIMIENTOS DE UNA MISMA CUENTA EN REPORTES   BNKCTAH 
001000*    11/1998  RCHV  REVISION Y2K - FECHA-HORA YA VENIA A 4        BNKCTAH 
001100*                   DIGITOS DE ANIO, SIN CAMBIO DE LONGITUD       BNKCTAH 
001200*    09/2005  JLRM  125870  SE CORRIGE EL COMENTARIO DEL DESGLOSE BNKCTAH 
001300*                   DE FECHA-HORA: NO EXISTE NINGUNA RUTINA DE    BNKCTAH 
001400*                   IMPRESION QUE LO USE EN ESTE PROGRAMA. SE DEJABNKCTAH 
001500*                   RESERVADO PARA CUANDO SE ESCRIBA UN LISTADO   BNKCTAH 
001600*                   IMPRESO DE LA BITACORA, COMO LOS CAMPOS       BNKCTAH 
001700*                   RESERVADOS DE BNKCTAM                         BNKCTAH 
001800*    10/2005  JLRM  126210  SE QUITA WKS-CTAHIST-LONGITUD (NIVEL  BNKCTAH 
001900*                   77) DE ESTE COPY: ESTE COPY SOLO SE INCLUYE   BNKCTAH 
002000*                   DENTRO DE UN FD EN BNKTRLOT, Y EL NIVEL 77    BNKCTAH 
002100*                   NO ES VALIDO EN FILE SECTION. SE TRASLADA A   BNKCTAH 
002200*                   WORKING-STORAGE DE BNKTRLOT                   BNKCTAH 
002300*    10/2005  JLRM  126500  CTAH-FECHA-HORA-DESGLOSE ESTABA A     BNKCTAH 
002400*                   NIVEL 01, REDEFINIENDO UN CAMPO DE NIVEL 05   BNKCTAH 
002500*                   (REDEFINES EXIGE EL MISMO NIVEL). SE BAJA A   BNKCTAH 
002600*                   NIVEL 05, ANIDADA DENTRO DE REG-CTAHIST COMO  BNKCTAH 
002700*                   HERMANA DE CTAH-FECHA-HORA                    BNKCTAH 
002800*                                                                 BNKCTAH 
002900***************************************************************** BNKCTAH 
003000 01  REG-CTAHIST.                                                 BNKCTAH 
003100*                                                                 BNKCTAH 
003200*        CUENTA A LA QUE PERTENECE EL MOVIMIENTO                  BNKCTAH 
003300     05  CTAH-LLAVE-CTA              PIC 9(09).                   BNKCTAH 
003400*                                                                 BNKCTAH 
003500*        NUMERO DE MOVIMIENTO DENTRO DE LA CUENTA                 BNKCTAH 
003600     05  CTAH-SEQ                    PIC 9(05).                   BNKCTAH 
003700*                                                                 BNKCTAH 
003800*        FECHA Y HORA DE APLICACION DEL MOVIMIENTO                BNKCTAH 
003900     05  CTAH-FECHA-HORA             PIC X(26).                   BNKCTAH 
004000*                                                                 BNKCTAH 
004100***************************************************************** BNKCTAH 
004200*    VISTA DESGLOSADA DE FECHA-HORA, POR AAAA-MM-DD-HH-MM-SS.     BNKCTAH 
004300*    RESERVADA PARA CUANDO EXISTA UN LISTADO IMPRESO DE LA        BNKCTAH 
004400*    BITACORA; NINGUNA RUTINA DE ESTE PROGRAMA LA REFERENCIA HOY. BNKCTAH 
004500*    MISMO NIVEL (05) QUE CTAH-FECHA-HORA, POR EXIGENCIA DE       BNKCTAH 
004600*    REDEFINES                                                    BNKCTAH 
004700***************************************************************** BNKCTAH 
004800     05  CTAH-FECHA-HORA-DESGLOSE  REDEFINES CTAH-FECHA-HORA.     BNKCTAH 
004900         10  CTAH-FH-ANIO            PIC 9(04).                   BNKCTAH 
005000         10  FILLER                  PIC X(01).                   BNKCTAH 
005100         10  CTAH-FH-MES             PIC 9(02).                   BNKCTAH 
005200         10  FILLER                  PIC X(01).                   BNKCTAH 
005300         10  CTAH-FH-DIA             PIC 9(02).                   BNKCTAH 
005400         10  FILLER                  PIC X(01).                   BNKCTAH 
005500         10  CTAH-FH-HORA            PIC 9(02).                   BNKCTAH 
005600         10  FILLER                  PIC X(01).                   BNKCTAH 
005700         10  CTAH-FH-MINUTO          PIC 9(02).                   BNKCTAH 
005800         10  FILLER                  PIC X(01).                   BNKCTAH 
005900         10  CTAH-FH-SEGUNDO         PIC 9(02).                   BNKCTAH 
006000         10  FILLER                  PIC X(07).                   BNKCTAH 
006100*                                                                 BNKCTAH 
006200*        MONTO APLICADO, YA CON SIGNO (NEGATIVO EN RETIROS)       BNKCTAH 
006300     05  CTAH-MONTO                  PIC S9(09)V99.               BNKCTAH 
006400*                                                                 BNKCTAH 
006500*        TEXTO DE LA ACCION ORIGINAL LEIDA DEL ARCHIVO            BNKCTAH 
006600     05  CTAH-ACCION                 PIC X(10).                   BNKCTAH 
006700*                                                                 BNKCTAH 
006800*        RESERVADO PARA AMPLIACION (CANAL, USUARIO, REFERENCIA)   BNKCTAH 
006900     05  FILLER                      PIC X(20).                   BNKCTAH 
