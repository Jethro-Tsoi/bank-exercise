000100***************************************************************** BNKSUMY 
000200*                                                                 BNKSUMY 
000300*    BNKSUMY - LAYOUT DEL REPORTE DE RESUMEN DE CUENTAS DE        BNKSUMY 
000400*              FIN DE LOTE (ARCHIVO ACCTSUM). INCLUYE EL          BNKSUMY 
000500*              DETALLE POR CUENTA (ASCENDENTE POR NUMERO DE       BNKSUMY 
000600*              CUENTA) Y EL RENGLON DE TOTALES DE CONTROL         BNKSUMY 
000700*                                                                 BNKSUMY 
000800*    08/1988  PEDR  VERSION ORIGINAL, SOLO DETALLE                BNKSUMY 
000900*    04/1990  PEDR  SE AGREGA RENGLON DE TOTALES DE CONTROL       BNKSUMY 
001000*                   SOLICITADO POR AUDITORIA                      BNKSUMY 
001100*    10/2005  JLRM  126210  SE QUITA WKS-ACCTSUM-LONGITUD         BNKSUMY 
001200*                   (NIVEL 77) DE ESTE COPY: ESTE COPY SOLO SE    BNKSUMY 
001300*                   INCLUYE DENTRO DE UN FD EN BNKTRLOT, Y EL     BNKSUMY 
001400*                   NIVEL 77 NO ES VALIDO EN FILE SECTION. SE     BNKSUMY 
001500*                   TRASLADA A WORKING-STORAGE DE BNKTRLOT        BNKSUMY 
001600*                                                                 BNKSUMY 
001700***************************************************************** BNKSUMY 
001800 01  REG-ACCTSUM-DETALLE.                                         BNKSUMY 
001900     05  SUMY-TIPO-REN               PIC X(01) VALUE 'D'.         BNKSUMY 
002000     05  FILLER                      PIC X(01) VALUE SPACE.       BNKSUMY 
002100     05  SUMY-CUENTA                 PIC 9(09).                   BNKSUMY 
002200     05  FILLER                      PIC X(02) VALUE SPACES.      BNKSUMY 
002300     05  SUMY-NUM-MOVTOS             PIC ZZZZ9.                   BNKSUMY 
002400     05  FILLER                      PIC X(02) VALUE SPACES.      BNKSUMY 
002500     05  SUMY-SALDO-FINAL            PIC -ZZZZZZZZZ9.99.          BNKSUMY 
002600     05  FILLER                      PIC X(46).                   BNKSUMY 
002700*                                                                 BNKSUMY 
002800***************************************************************** BNKSUMY 
002900*    RENGLON DE TOTALES, MISMA LONGITUD FISICA QUE EL DETALLE     BNKSUMY 
003000***************************************************************** BNKSUMY 
003100 01  REG-ACCTSUM-TOTALES  REDEFINES REG-ACCTSUM-DETALLE.          BNKSUMY 
003200     05  SUMT-TIPO-REN               PIC X(01).                   BNKSUMY 
003300     05  FILLER                      PIC X(01).                   BNKSUMY 
003400     05  SUMT-TOTAL-LEIDAS           PIC ZZZZZZ9.                 BNKSUMY 
003500     05  FILLER                      PIC X(01).                   BNKSUMY 
003600     05  SUMT-TOTAL-OMITIDAS         PIC ZZZZZ9.                  BNKSUMY 
003700     05  FILLER                      PIC X(01).                   BNKSUMY 
003800     05  SUMT-TOTAL-CUENTAS          PIC ZZZZ9.                   BNKSUMY 
003900     05  FILLER                      PIC X(01).                   BNKSUMY 
004000     05  SUMT-GRAN-TOTAL-SALDOS      PIC -ZZZZZZZZZ9.99.          BNKSUMY 
004100     05  FILLER                      PIC X(43).                   BNKSUMY 
