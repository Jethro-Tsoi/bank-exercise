000100***************************************************************** BNKACTR 
000200*                                                                 BNKACTR 
000300*    BNKACTR - LAYOUT DEL REPORTE DE ACTIVIDAD PARA EL            BNKACTR 
000400*              SERVIDOR LEGADO (ARCHIVO ACTRPT). SUSTITUYE LA     BNKACTR 
000500*              LLAMADA AL LEGACY-SERVER, UN REGISTRO POR          BNKACTR 
000600*              TRANSACCION APLICADA CON EXITO                     BNKACTR 
000700*                                                                 BNKACTR 
000800*    08/1988  PEDR  VERSION ORIGINAL                              BNKACTR 
000900*    06/1995  PEDR  SE AGREGA ACTR-SALDO PARA CONCILIACION        BNKACTR 
001000*                   DIARIA CON EL SISTEMA LEGADO                  BNKACTR 
001100*    11/1998  RCHV  REVISION Y2K - SIN CAMPOS DE FECHA CORTA      BNKACTR 
001200*    10/2005  JLRM  126210  SE QUITA WKS-ACTRPT-LONGITUD (NIVEL   BNKACTR 
001300*                   77) DE ESTE COPY: ESTE COPY SOLO SE INCLUYE   BNKACTR 
001400*                   DENTRO DE UN FD EN BNKTRLOT, Y EL NIVEL 77    BNKACTR 
001500*                   NO ES VALIDO EN FILE SECTION. SE TRASLADA A   BNKACTR 
001600*                   WORKING-STORAGE DE BNKTRLOT                   BNKACTR 
001700*                                                                 BNKACTR 
001800***************************************************************** BNKACTR 
001900 01  REG-ACTRPT.                                                  BNKACTR 
002000*                                                                 BNKACTR 
002100*        CUENTA A LA QUE SE APLICO LA TRANSACCION                 BNKACTR 
002200     05  ACTR-CUENTA                 PIC 9(09).                   BNKACTR 
002300*                                                                 BNKACTR 
002400*        FECHA Y HORA EN QUE SE REPORTO LA ACTIVIDAD              BNKACTR 
002500     05  ACTR-FECHA-HORA             PIC X(26).                   BNKACTR 
002600*                                                                 BNKACTR 
002700*        MONTO ORIGINAL DE LA TRANSACCION, SIN AJUSTE DE SIGNO    BNKACTR 
002800     05  ACTR-MONTO                  PIC S9(09)V99.               BNKACTR 
002900*                                                                 BNKACTR 
003000*        SALDO DE LA CUENTA DESPUES DE APLICAR LA TRANSACCION     BNKACTR 
003100     05  ACTR-SALDO                  PIC S9(11)V99.               BNKACTR 
003200*                                                                 BNKACTR 
003300*        RESERVADO PARA CODIGO DE CANAL DEL SERVIDOR LEGADO       BNKACTR 
003400     05  FILLER                      PIC X(15).                   BNKACTR 
