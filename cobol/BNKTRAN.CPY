000100***************************************************************** BNKTRAN 
000200*                                                                 BNKTRAN 
000300*    BNKTRAN - AREA DE TRABAJO PARA LA LINEA DE TRANSACCION       BNKTRAN 
000400*              DEL ARCHIVO TRANFILE (CSV, UNA POR LINEA)          BNKTRAN 
000500*                                                                 BNKTRAN 
000600*    08/1988  PEDR  VERSION ORIGINAL - FORMATO TLBA1C01           BNKTRAN 
000700*    03/1991  PEDR  SE AMPLIA WKS-TRAN-LINEA-TXT A 80 POSIC.      BNKTRAN 
000800*                   PARA SOPORTAR MONTOS DE HASTA 9(09)V99        BNKTRAN 
000900*    04/1992  PEDR  SE ELIMINA EL PASO INTERMEDIO DE COPIA PARA   BNKTRAN 
001000*                   PROBAR NUMERICIDAD: LOS CAMPOS PARTIDOS SE    BNKTRAN 
001100*                   CAPTURAN YA JUSTIFICADOS A LA DERECHA         BNKTRAN 
001200*    11/1998  RCHV  REVISION Y2K - SIN CAMPOS DE FECHA AQUI,      BNKTRAN 
001300*                   NO REQUIERE CAMBIO                            BNKTRAN 
001400*    09/2005  JLRM  125870  EL DESGLOSE DEL MONTO SOLO TENIA DOS  BNKTRAN 
001500*                   CAMPOS DE UNSTRING (ENTERO/DECIMAL). UNA LINEABNKTRAN 
001600*                   CON DOS PUNTOS (P.EJ. 100.50.99) SE PARTIA EN BNKTRAN 
001700*                   DOS PEDAZOS Y EL SOBRANTE SE PERDIA SIN       BNKTRAN 
001800*                   RECHAZAR LA LINEA. SE AGREGA WKS-MONTO-SOBRAN-BNKTRAN 
001900*                   TE COMO TERCER CAMPO DE CAPTURA, AL ESTILO DE BNKTRAN 
002000*                   TRAN-CAMPO-SOBRANTE EN EL DESGLOSE DE LA LINEABNKTRAN 
002100*    10/2005  JLRM  126210  SE ACLARA CON BANNER QUE WKS-TRAN-    BNKTRAN 
002200*                   LINEA-LONG ES UN CAMPO RESERVADO: NINGUN      BNKTRAN 
002300*                   PARRAFO DE BNKTRLOT LO REFERENCIA HOY         BNKTRAN 
002400*                                                                 BNKTRAN 
002500***************************************************************** BNKTRAN 
002600 01  WKS-TRAN-LINEA.                                              BNKTRAN 
002700     05  WKS-TRAN-LINEA-TXT          PIC X(80).                   BNKTRAN 
002800*                                                                 BNKTRAN 
002900*        RESERVADO PARA CUANDO SE NECESITE LA LONGITUD REAL DE LA BNKTRAN 
003000*        LINEA LEIDA (P.EJ. SI SE AGREGA UN CAMPO OPCIONAL AL     BNKTRAN 
003100*        FINAL DEL CSV). HOY NINGUN PARRAFO LO LLENA NI LO USA    BNKTRAN 
003200     05  WKS-TRAN-LINEA-LONG         PIC 9(03) COMP-3.            BNKTRAN 
003300*                                                                 BNKTRAN 
003400***************************************************************** BNKTRAN 
003500*    CAMPOS PARTIDOS DE LA LINEA (SEPARADOS POR COMA)             BNKTRAN 
003600*    CAMPO 1 = NUM CUENTA, CAMPO 2 = ACCION, CAMPO 3 = MONTO      BNKTRAN 
003700***************************************************************** BNKTRAN 
003800 01  WKS-TRAN-NUM-CAMPOS             PIC 9(02) COMP-3 VALUE ZEROS.BNKTRAN 
003900*                                                                 BNKTRAN 
004000***************************************************************** BNKTRAN 
004100*    NUMERO DE CUENTA, CAPTURADO YA JUSTIFICADO A LA DERECHA      BNKTRAN 
004200*    PARA QUE LA REDEFINICION NUMERICA PUEDA EVALUARSE CON        BNKTRAN 
004300*    'IS NUMERIC' SIN RECURRIR A NINGUNA FUNCION INTRINSECA       BNKTRAN 
004400***************************************************************** BNKTRAN 
004500 01  TRAN-CTA-TXT  JUSTIFIED RIGHT   PIC X(09) VALUE SPACES.      BNKTRAN 
004600 01  WKS-TRAN-CTA-NUM  REDEFINES TRAN-CTA-TXT                     BNKTRAN 
004700                                     PIC 9(09).                   BNKTRAN 
004800*                                                                 BNKTRAN 
004900 01  TRAN-ACCION-TXT                 PIC X(10) VALUE SPACES.      BNKTRAN 
005000 01  TRAN-ACCION-MAYUS               PIC X(10) VALUE SPACES.      BNKTRAN 
005100 01  TRAN-MONTO-TXT                  PIC X(15) VALUE SPACES.      BNKTRAN 
005200*                                                                 BNKTRAN 
005300***************************************************************** BNKTRAN 
005400*    CAMPO SOBRANTE: SOLO SE LLENA CUANDO LA LINEA TRAE MAS DE    BNKTRAN 
005500*    3 CAMPOS, LO QUE LA TALLY DE CAMPOS DELATA COMO INVALIDA     BNKTRAN 
005600***************************************************************** BNKTRAN 
005700 01  TRAN-CAMPO-SOBRANTE             PIC X(20) VALUE SPACES.      BNKTRAN 
005800*                                                                 BNKTRAN 
005900***************************************************************** BNKTRAN 
006000*    DESCOMPOSICION DEL MONTO EN PARTE ENTERA Y DECIMAL, CADA     BNKTRAN 
006100*    UNA JUSTIFICADA A LA DERECHA Y REDEFINIDA EN FORMA NUMERICA  BNKTRAN 
006200*    PARA VALIDAR NUMERICIDAD SIN FUNCION INTRINSECA Y SIN        BNKTRAN 
006300*    RECURRIR A ARITMETICA DE CONVERSION DE TEXTO A NUMERO        BNKTRAN 
006400***************************************************************** BNKTRAN 
006500 01  WKS-MONTO-ENTERO  JUSTIFIED RIGHT  PIC X(09) VALUE SPACES.   BNKTRAN 
006600 01  WKS-MONTO-ENTERO-NUM REDEFINES WKS-MONTO-ENTERO              BNKTRAN 
006700                                     PIC 9(09).                   BNKTRAN 
006800*                                                                 BNKTRAN 
006900 01  WKS-MONTO-DECIMAL JUSTIFIED RIGHT  PIC X(02) VALUE SPACES.   BNKTRAN 
007000 01  WKS-MONTO-DECIMAL-NUM REDEFINES WKS-MONTO-DECIMAL            BNKTRAN 
007100                                     PIC 9(02).                   BNKTRAN 
007200*                                                                 BNKTRAN 
007300***************************************************************** BNKTRAN 
007400*    SOBRANTE DEL DESGLOSE DEL MONTO: SOLO SE LLENA CUANDO EL     BNKTRAN 
007500*    MONTO TRAE MAS DE UN PUNTO DECIMAL (P.EJ. '100.50.99'), LO   BNKTRAN 
007600*    QUE LA TALLY DE WKS-MONTO-NUM-PARTES DELATA COMO INVALIDO    BNKTRAN 
007700***************************************************************** BNKTRAN 
007800 01  WKS-MONTO-SOBRANTE               PIC X(10) VALUE SPACES.     BNKTRAN 
007900*                                                                 BNKTRAN 
008000 01  WKS-MONTO-NUM-PARTES            PIC 9(01) COMP-3 VALUE ZERO. BNKTRAN 
008100*                                                                 BNKTRAN 
008200 01  WKS-MONTO-NUMERICO              PIC S9(09)V99 VALUE ZEROS.   BNKTRAN 
008300 01  WKS-MONTO-FIRMADO               PIC S9(09)V99 VALUE ZEROS.   BNKTRAN 
008400*                                                                 BNKTRAN 
008500***************************************************************** BNKTRAN 
008600*    INTERRUPTORES DE VALIDACION DE LA LINEA LEIDA                BNKTRAN 
008700***************************************************************** BNKTRAN 
008800 01  WKS-TRAN-VALIDA                 PIC 9(01) VALUE ZERO.        BNKTRAN 
008900     88  TRAN-LINEA-VALIDA                      VALUE 0.          BNKTRAN 
009000     88  TRAN-FORMATO-INVALIDO                  VALUE 1.          BNKTRAN 
009100     88  TRAN-NUMERO-INVALIDO                   VALUE 2.          BNKTRAN 
009200*                                                                 BNKTRAN 
009300 01  WKS-TRAN-ES-RETIRO              PIC X(01) VALUE 'N'.         BNKTRAN 
009400     88  TRAN-ES-RETIRO                         VALUE 'S'.        BNKTRAN 
009500     88  TRAN-ES-DEPOSITO                       VALUE 'N'.        BNKTRAN 
