000100***************************************************************** BNKCTAM 
000200*                                                                 BNKCTAM 
000300*    BNKCTAM - LAYOUT DEL MAESTRO DE CUENTAS (ARCHIVO CTAMSTR)    BNKCTAM 
000400*              UNA CUENTA POR LLAVE, CREADA LA PRIMERA VEZ QUE    BNKCTAM 
000500*              SE REFERENCIA DESDE EL ARCHIVO DE TRANSACCIONES    BNKCTAM 
000600*                                                                 BNKCTAM 
000700*    08/1988  PEDR  VERSION ORIGINAL, SALDO A 9(07)               BNKCTAM 
000800*    04/1990  PEDR  SALDO AMPLIADO A S9(11)V99 POR SOLICITUD DE   BNKCTAM 
000900*                   CONTABILIDAD (CUENTAS CORPORATIVAS)           BNKCTAM 
001000*    09/1994  PEDR  SE AGREGA BLOQUE DE EXPANSION RESERVADO PARA  BNKCTAM 
001100*                   FUTURAS CLASIFICACIONES DE CUENTA             BNKCTAM 
001200*    11/1998  RCHV  REVISION Y2K - FECHAS A 4 DIGITOS DE ANIO     BNKCTAM 
001300*    10/2005  JLRM  126210  SE QUITA WKS-CTAMSTR-LONGITUD (NIVEL  BNKCTAM 
001400*                   77) DE ESTE COPY: ESTE COPY SOLO SE INCLUYE   BNKCTAM 
001500*                   DENTRO DE UN FD EN BNKTRLOT, Y EL NIVEL 77    BNKCTAM 
001600*                   NO ES VALIDO EN FILE SECTION. SE TRASLADA A   BNKCTAM 
001700*                   WORKING-STORAGE DE BNKTRLOT                   BNKCTAM 
001800*                                                                 BNKCTAM 
001900***************************************************************** BNKCTAM 
002000 01  REG-CTAMSTR.                                                 BNKCTAM 
002100*                                                                 BNKCTAM 
002200*        LLAVE DEL ARCHIVO INDEXADO, NUMERO DE CUENTA             BNKCTAM 
002300     05  CTAM-LLAVE                  PIC 9(09).                   BNKCTAM 
002400*                                                                 BNKCTAM 
002500*        SALDO ACUMULADO = SUMA DE TODOS LOS MOVIMIENTOS          BNKCTAM 
002600*        APLICADOS. SE PERMITE SOBREGIRO, CAMPO CON SIGNO         BNKCTAM 
002700     05  CTAM-SALDO                  PIC S9(11)V99.               BNKCTAM 
002800*                                                                 BNKCTAM 
002900*        CANTIDAD DE MOVIMIENTOS APLICADOS EN SU VIDA             BNKCTAM 
003000     05  CTAM-NUM-MOVTOS             PIC 9(05).                   BNKCTAM 
003100*                                                                 BNKCTAM 
003200*        FECHA DE ALTA Y DE ULTIMO MOVIMIENTO, AAAAMMDD           BNKCTAM 
003300     05  CTAM-FECHA-APERTURA         PIC 9(08).                   BNKCTAM 
003400     05  CTAM-FECHA-ULT-MOVTO        PIC 9(08).                   BNKCTAM 
003500*                                                                 BNKCTAM 
003600*        INDICADOR DE ESTADO, RESERVADO - NO SE USA EN EL         BNKCTAM 
003700*        PROCESO DE LOTE ACTUAL, SE DEJA EN ESPACIO               BNKCTAM 
003800     05  CTAM-ESTADO-CUENTA          PIC X(01).                   BNKCTAM 
003900         88  CTAM-CUENTA-ACTIVA                VALUE 'A'.         BNKCTAM 
004000         88  CTAM-CUENTA-CERRADA               VALUE 'C'.         BNKCTAM 
004100*                                                                 BNKCTAM 
004200*        SUCURSAL Y PRODUCTO, RESERVADO PARA AMPLIACION           BNKCTAM 
004300*        MULTI-SUCURSAL, SIN USO EN ESTE PROCESO                  BNKCTAM 
004400     05  CTAM-SUCURSAL               PIC 9(04).                   BNKCTAM 
004500     05  CTAM-COD-PRODUCTO           PIC X(03).                   BNKCTAM 
004600*                                                                 BNKCTAM 
004700*        BLOQUE DE EXPANSION RESERVADO PARA CAMPOS NO             BNKCTAM 
004800*        CONTEMPLADOS AL MOMENTO DE ESTA VERSION                  BNKCTAM 
004900     05  FILLER                      PIC X(34).                   BNKCTAM 
005000*                                                                 BNKCTAM 
005100***************************************************************** BNKCTAM 
005200*    VISTA ALTERNA DEL REGISTRO PARA MOVIMIENTOS GENERICOS        BNKCTAM 
005300*    DE CAMPO COMPLETO (COMPARAR/MOVER SIN DESGLOSAR NUMEROS)     BNKCTAM 
005400***************************************************************** BNKCTAM 
005500 01  CTAM-VISTA-GENERICA  REDEFINES REG-CTAMSTR.                  BNKCTAM 
005600     05  CTAM-VG-LLAVE               PIC X(09).                   BNKCTAM 
005700     05  CTAM-VG-SALDO               PIC X(13).                   BNKCTAM 
005800     05  CTAM-VG-MOVTOS              PIC X(05).                   BNKCTAM 
005900     05  FILLER                      PIC X(58).                   BNKCTAM 
