000100***************************************************************** BNKBLOG 
000200*                                                                 BNKBLOG 
000300*    BNKBLOG - LAYOUT DE LA BITACORA DE ADVERTENCIAS DEL LOTE     BNKBLOG 
000400*              (ARCHIVO BATCHLOG). UNA LINEA POR LINEA            BNKBLOG 
000500*              DESCARTADA, POR CUENTA CREADA O POR EVENTO         BNKBLOG 
000600*              INFORMATIVO DEL PROCESO                            BNKBLOG 
000700*                                                                 BNKBLOG 
000800*    08/1988  PEDR  VERSION ORIGINAL                              BNKBLOG 
000900*    09/1994  PEDR  SE AGREGA NUMERO DE LINEA DE ORIGEN PARA      BNKBLOG 
001000*                   FACILITAR EL SEGUIMIENTO DE RECHAZOS          BNKBLOG 
001100*    10/2005  JLRM  126210  SE QUITA WKS-BATCHLOG-LONGITUD        BNKBLOG 
001200*                   (NIVEL 77) DE ESTE COPY: ESTE COPY SOLO SE    BNKBLOG 
001300*                   INCLUYE DENTRO DE UN FD EN BNKTRLOT, Y EL     BNKBLOG 
001400*                   NIVEL 77 NO ES VALIDO EN FILE SECTION. SE     BNKBLOG 
001500*                   TRASLADA A WORKING-STORAGE DE BNKTRLOT        BNKBLOG 
001600*                                                                 BNKBLOG 
001700***************************************************************** BNKBLOG 
001800 01  REG-BATCHLOG.                                                BNKBLOG 
001900*                                                                 BNKBLOG 
002000*        SEVERIDAD DEL MENSAJE                                    BNKBLOG 
002100     05  BLOG-SEVERIDAD              PIC X(04).                   BNKBLOG 
002200         88  BLOG-ES-INFO                      VALUE 'INFO'.      BNKBLOG 
002300         88  BLOG-ES-ADVERTENCIA               VALUE 'WARN'.      BNKBLOG 
002400         88  BLOG-ES-ERROR                     VALUE 'ERRO'.      BNKBLOG 
002500*                                                                 BNKBLOG 
002600     05  FILLER                      PIC X(01) VALUE SPACE.       BNKBLOG 
002700*                                                                 BNKBLOG 
002800*        NUMERO DE LINEA DEL ARCHIVO DE TRANSACCIONES, SI         BNKBLOG 
002900*        APLICA (CERO CUANDO EL MENSAJE NO VIENE DE UNA LINEA)    BNKBLOG 
003000     05  BLOG-NUM-LINEA              PIC 9(07).                   BNKBLOG 
003100*                                                                 BNKBLOG 
003200     05  FILLER                      PIC X(01) VALUE SPACE.       BNKBLOG 
003300*                                                                 BNKBLOG 
003400*        CUENTA RELACIONADA AL MENSAJE, SI APLICA                 BNKBLOG 
003500     05  BLOG-CUENTA                 PIC 9(09).                   BNKBLOG 
003600*                                                                 BNKBLOG 
003700     05  FILLER                      PIC X(01) VALUE SPACE.       BNKBLOG 
003800*                                                                 BNKBLOG 
003900*        TEXTO DEL MENSAJE                                        BNKBLOG 
004000     05  BLOG-MENSAJE                PIC X(60).                   BNKBLOG 
