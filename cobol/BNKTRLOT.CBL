000100***************************************************************** BNKTRLOT
000200* FECHA       : 14/03/1988                                      * BNKTRLOT
000300* PROGRAMADOR : PEDRO EDUARDO DELGADO RUIZ (PEDR)                *BNKTRLOT
000400* APLICACION  : BANCA - PROCESO DE TRANSACCIONES                 *BNKTRLOT
000500* PROGRAMA    : BNKTRLOT                                         *BNKTRLOT
000600* TIPO        : BATCH                                            *BNKTRLOT
000700* DESCRIPCION : LEE EL ARCHIVO DIARIO DE TRANSACCIONES (CSV),    *BNKTRLOT
000800*             : VALIDA CADA LINEA, APLICA CADA TRANSACCION AL    *BNKTRLOT
000900*             : MAESTRO DE CUENTAS (CREANDOLAS SI NO EXISTEN),   *BNKTRLOT
001000*             : REPORTA CADA MOVIMIENTO AL SERVIDOR LEGADO DE    *BNKTRLOT
001100*             : ACTIVIDAD Y EMITE EL RESUMEN DE CUENTAS AL       *BNKTRLOT
001200*             : FINALIZAR EL LOTE                                *BNKTRLOT
001300* ARCHIVOS    : TRANFILE=E, CTAMSTR=I/O, CTAHIST=S, ACTRPT=S,    *BNKTRLOT
001400*             : BATCHLOG=S, ACCTSUM=S                            *BNKTRLOT
001500* ACCION (ES) : L=PROCESAR LOTE                                  *BNKTRLOT
001600* PROGRAMA(S) : NO APLICA                                        *BNKTRLOT
001700* BPM/RATIONAL: 101147                                           *BNKTRLOT
001800* NOMBRE      : PROCESO BATCH DE TRANSACCIONES BANCARIAS         *BNKTRLOT
001900***************************************************************** BNKTRLOT
002000*                    B I T A C O R A   D E   C A M B I O S        BNKTRLOT
002100*-----------------------------------------------------------------BNKTRLOT
002200*    FECHA     INIC  REQ./TICKET  DESCRIPCION                     BNKTRLOT
002300*    --------  ----  -----------  ------------------------------- BNKTRLOT
002400*    14/03/88  PEDR  101147       VERSION ORIGINAL DEL PROGRAMA   BNKTRLOT
002500*    02/06/88  PEDR  101147       SE AGREGA VALIDACION DE NUMERO  BNKTRLOT
002600*                                 DE CAMPOS POR LINEA (3 CAMPOS)  BNKTRLOT
002700*    19/11/88  PEDR  101203       SE AGREGA BITACORA BATCHLOG     BNKTRLOT
002800*                                 PARA LINEAS RECHAZADAS          BNKTRLOT
002900*    07/04/90  PEDR  108810       SALDO DE CTAMSTR AMPLIADO A     BNKTRLOT
003000*                                 S9(11)V99 (VER BNKCTAM)         BNKTRLOT
003100*    22/08/91  PEDR  110042       SE CORRIGE REGLA DE SIGNO: SOLO BNKTRLOT
003200*                                 'WITHDRAW' NEGATIVA, LO DEMAS   BNKTRLOT
003300*                                 SE TRATA COMO DEPOSITO          BNKTRLOT
003400*    15/01/93  PEDR  113377       SE AGREGA CTAH-SEQ A LA         BNKTRLOT
003500*                                 BITACORA DE MOVIMIENTOS         BNKTRLOT
003600*    09/09/94  PEDR  115591       SE AGREGA CONTROL DE LOTE DE    BNKTRLOT
003700*                                 1000 TRANSACCIONES (WKS-CONTADORBNKTRLOT
003800*                                 -LOTE) PARA BITACORA DE AVANCE  BNKTRLOT
003900*    03/03/95  PEDR  116004       SE AGREGA SALDO AL REPORTE DE   BNKTRLOT
004000*                                 ACTIVIDAD PARA CONCILIACION     BNKTRLOT
004100*    18/07/96  PEDR  118820       CORRECCION: EL MONTO REPORTADO  BNKTRLOT
004200*                                 A ACTRPT DEBE SER EL ORIGINAL,  BNKTRLOT
004300*                                 NO EL AJUSTADO POR SIGNO        BNKTRLOT
004400*    30/11/98  RCHV  119900       REVISION GENERAL Y2K - FECHAS A BNKTRLOT
004500*                                 4 DIGITOS DE ANIO EN TODOS LOS  BNKTRLOT
004600*                                 ARCHIVOS. SIN CAMBIO DE LOGICA  BNKTRLOT
004700*    14/01/99  RCHV  119901       PRUEBAS DE REGRESION Y2K SOBRE  BNKTRLOT
004800*                                 CAMBIO DE SIGLO, SIN HALLAZGOS  BNKTRLOT
004900*    25/06/01  MQCH  121115       SE AGREGA VALIDACION EXPLICITA  BNKTRLOT
005000*                                 DE ARCHIVO DE ENTRADA NO ENCON- BNKTRLOT
005100*                                 TRADO (FS=35) COMO FIN NORMAL   BNKTRLOT
005200*    11/02/03  MQCH  123450       SE AGREGA RESUMEN DE CUENTAS Y  BNKTRLOT
005300*                                 RENGLON DE TOTALES DE CONTROL   BNKTRLOT
005400*                                 SOLICITADO POR AUDITORIA        BNKTRLOT
005500*    14/09/05  JLRM  125870       CORRECCION: UN MONTO CON DOS    BNKTRLOT
005600*                                 PUNTOS (100.50.99) SE PARTIA EN BNKTRLOT
005700*                                 SOLO DOS CAMPOS Y EL SOBRANTE SEBNKTRLOT
005800*                                 PERDIA SIN RECHAZAR LA LINEA. SEBNKTRLOT
005900*                                 AGREGA 3ER CAMPO DE CAPTURA EN  BNKTRLOT
006000*                                 332-PARTIR-MONTO, VER BNKTRAN   BNKTRLOT
006100*    10/2005   JLRM  126210       TRES CORRECCIONES DE REVISION:  BNKTRLOT
006200*                                 (1) SE TRASLADAN LOS NIVELES 77 BNKTRLOT
006300*                                 WKS-xxx-LONGITUD DESDE LOS COPY BNKTRLOT
006400*                                 DE FILE SECTION A WORKING-      BNKTRLOT
006500*                                 STORAGE (EL NIVEL 77 NO ES      BNKTRLOT
006600*                                 VALIDO DENTRO DE UN FD); (2) EN BNKTRLOT
006700*                                 100-ABRIR-ARCHIVOS SE CIERRAN   BNKTRLOT
006800*                                 CTAMSTR/CTAHIST/ACTRPT/BATCHLOG/BNKTRLOT
006900*                                 ACCTSUM SOLO SI YA SE ABRIERON, BNKTRLOT
007000*                                 IGUAL QUE TRANFILE; (3) SE      BNKTRLOT
007100*                                 DOCUMENTA WKS-TRAN-LINEA-LONG   BNKTRLOT
007200*                                 COMO CAMPO RESERVADO (BNKTRAN)  BNKTRLOT
007300*    10/2005   JLRM  126500       CORRECCION: SI TRANFILE NO      BNKTRLOT
007400*                                 EXISTE, 950 ESCRIBIA EN BATCHLOGBNKTRLOT
007500*                                 ANTES DE QUE ESTUVIERA ABIERTO. BNKTRLOT
007600*                                 SE ADELANTAN LOS OPEN OUTPUT DE BNKTRLOT
007700*                                 LOS CINCO ARCHIVOS DE SALIDA    BNKTRLOT
007800*                                 ANTES DE ABRIR TRANFILE. TAMBIENBNKTRLOT
007900*                                 SE CORRIGE EL CORTE DE PAQUETE  BNKTRLOT
008000*                                 DE 310-CONTROL-DE-LOTE, QUE     BNKTRLOT
008100*                                 AVISABA EN LA LINEA 1001 EN VEZ BNKTRLOT
008200*                                 DE LA 1000                      BNKTRLOT
008300***************************************************************** BNKTRLOT
008400 IDENTIFICATION DIVISION.                                         BNKTRLOT
008500 PROGRAM-ID.    BNKTRLOT.                                         BNKTRLOT
008600 AUTHOR.        PEDRO EDUARDO DELGADO RUIZ.                       BNKTRLOT
008700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE DATOS.        BNKTRLOT
008800 DATE-WRITTEN.  14 MARZO 1988.                                    BNKTRLOT
008900 DATE-COMPILED.                                                   BNKTRLOT
009000 SECURITY.      USO INTERNO - BANCA DE DATOS.                     BNKTRLOT
009100***************************************************************** BNKTRLOT
009200 ENVIRONMENT DIVISION.                                            BNKTRLOT
009300 CONFIGURATION SECTION.                                           BNKTRLOT
009400 SOURCE-COMPUTER.  IBM-370.                                       BNKTRLOT
009500 OBJECT-COMPUTER.  IBM-370.                                       BNKTRLOT
009600 SPECIAL-NAMES.                                                   BNKTRLOT
009700     C01 IS TOP-OF-FORM                                           BNKTRLOT
009800     CLASS LETRAS-MAYUS  IS 'A' THRU 'Z'                          BNKTRLOT
009900     CLASS DIGITOS-CLASE IS '0' THRU '9'                          BNKTRLOT
010000     UPSI-0.                                                      BNKTRLOT
010100 INPUT-OUTPUT SECTION.                                            BNKTRLOT
010200 FILE-CONTROL.                                                    BNKTRLOT
010300     SELECT TRANFILE  ASSIGN TO TRANFILE                          BNKTRLOT
010400            ORGANIZATION IS LINE SEQUENTIAL                       BNKTRLOT
010500            FILE STATUS  IS FS-TRANFILE.                          BNKTRLOT
010600*                                                                 BNKTRLOT
010700     SELECT CTAMSTR   ASSIGN TO CTAMSTR                           BNKTRLOT
010800            ORGANIZATION IS INDEXED                               BNKTRLOT
010900            ACCESS MODE  IS DYNAMIC                               BNKTRLOT
011000            RECORD KEY   IS CTAM-LLAVE                            BNKTRLOT
011100            FILE STATUS  IS FS-CTAMSTR.                           BNKTRLOT
011200*                                                                 BNKTRLOT
011300     SELECT CTAHIST   ASSIGN TO CTAHIST                           BNKTRLOT
011400            ORGANIZATION IS SEQUENTIAL                            BNKTRLOT
011500            FILE STATUS  IS FS-CTAHIST.                           BNKTRLOT
011600*                                                                 BNKTRLOT
011700     SELECT ACTRPT    ASSIGN TO ACTRPT                            BNKTRLOT
011800            ORGANIZATION IS SEQUENTIAL                            BNKTRLOT
011900            FILE STATUS  IS FS-ACTRPT.                            BNKTRLOT
012000*                                                                 BNKTRLOT
012100     SELECT BATCHLOG  ASSIGN TO BATCHLOG                          BNKTRLOT
012200            ORGANIZATION IS SEQUENTIAL                            BNKTRLOT
012300            FILE STATUS  IS FS-BATCHLOG.                          BNKTRLOT
012400*                                                                 BNKTRLOT
012500     SELECT ACCTSUM   ASSIGN TO ACCTSUM                           BNKTRLOT
012600            ORGANIZATION IS SEQUENTIAL                            BNKTRLOT
012700            FILE STATUS  IS FS-ACCTSUM.                           BNKTRLOT
012800***************************************************************** BNKTRLOT
012900 DATA DIVISION.                                                   BNKTRLOT
013000 FILE SECTION.                                                    BNKTRLOT
013100*    1 --> ARCHIVO DE TRANSACCIONES DEL DIA, UNA LINEA POR MOVTO  BNKTRLOT
013200 FD  TRANFILE                                                     BNKTRLOT
013300     RECORD CONTAINS 80 CHARACTERS                                BNKTRLOT
013400     RECORDING MODE IS F.                                         BNKTRLOT
013500 01  REG-TRANFILE                    PIC X(80).                   BNKTRLOT
013600*                                                                 BNKTRLOT
013700*    2 --> MAESTRO DE CUENTAS, LLAVE = NUMERO DE CUENTA           BNKTRLOT
013800 FD  CTAMSTR                                                      BNKTRLOT
013900     RECORD CONTAINS 85 CHARACTERS.                               BNKTRLOT
014000     COPY BNKCTAM.                                                BNKTRLOT
014100*                                                                 BNKTRLOT
014200*    3 --> BITACORA DE MOVIMIENTOS APLICADOS POR CUENTA           BNKTRLOT
014300 FD  CTAHIST                                                      BNKTRLOT
014400     RECORD CONTAINS 81 CHARACTERS                                BNKTRLOT
014500     RECORDING MODE IS F.                                         BNKTRLOT
014600     COPY BNKCTAH.                                                BNKTRLOT
014700*                                                                 BNKTRLOT
014800*    4 --> REPORTE DE ACTIVIDAD PARA EL SERVIDOR LEGADO           BNKTRLOT
014900 FD  ACTRPT                                                       BNKTRLOT
015000     RECORD CONTAINS 74 CHARACTERS                                BNKTRLOT
015100     RECORDING MODE IS F.                                         BNKTRLOT
015200     COPY BNKACTR.                                                BNKTRLOT
015300*                                                                 BNKTRLOT
015400*    5 --> BITACORA DE ADVERTENCIAS Y EVENTOS DEL LOTE            BNKTRLOT
015500 FD  BATCHLOG                                                     BNKTRLOT
015600     RECORD CONTAINS 83 CHARACTERS                                BNKTRLOT
015700     RECORDING MODE IS F.                                         BNKTRLOT
015800     COPY BNKBLOG.                                                BNKTRLOT
015900*                                                                 BNKTRLOT
016000*    6 --> RESUMEN DE CUENTAS Y TOTALES DE CONTROL DE FIN DE LOTE BNKTRLOT
016100 FD  ACCTSUM                                                      BNKTRLOT
016200     RECORD CONTAINS 80 CHARACTERS                                BNKTRLOT
016300     RECORDING MODE IS F.                                         BNKTRLOT
016400     COPY BNKSUMY.                                                BNKTRLOT
016500*                                                                 BNKTRLOT
016600 WORKING-STORAGE SECTION.                                         BNKTRLOT
016700***************************************************************** BNKTRLOT
016800*               C A M P O S   D E   T R A B A J O                 BNKTRLOT
016900***************************************************************** BNKTRLOT
017000 01  WKS-CAMPOS-DE-TRABAJO.                                       BNKTRLOT
017100     05  WKS-PROGRAMA             PIC X(08) VALUE 'BNKTRLOT'.     BNKTRLOT
017200     05  WKS-FIN-TRANFILE         PIC 9(01) COMP-3 VALUE ZERO.    BNKTRLOT
017300         88  WKS-HAY-MAS-TRANSACC           VALUE 0.              BNKTRLOT
017400         88  WKS-NO-HAY-MAS-TRANSACC        VALUE 1.              BNKTRLOT
017500     05  WKS-ARCHIVO-NO-EXISTE    PIC X(01) VALUE 'N'.            BNKTRLOT
017600         88  WKS-TRANFILE-NO-ENCONTRADO     VALUE 'S'.            BNKTRLOT
017700     05  WKS-SALIDAS-ABIERTAS     PIC X(01) VALUE 'N'.            BNKTRLOT
017800         88  WKS-ARCHIVOS-SALIDA-ABIERTOS   VALUE 'S'.            BNKTRLOT
017900*                                                                 BNKTRLOT
018000***************************************************************** BNKTRLOT
018100*    TICKET 126210: LONGITUDES DE REGISTRO DE LOS SEIS ARCHIVOS,  BNKTRLOT
018200*    PARA DOCUMENTAR CONTRA QUE VALOR SE DIO DE ALTA CADA FD. SE  BNKTRLOT
018300*    TRASLADAN AQUI DESDE LOS COPY DE FILE SECTION PORQUE EL      BNKTRLOT
018400*    NIVEL 77 NO ES VALIDO DENTRO DE UN FD                        BNKTRLOT
018500***************************************************************** BNKTRLOT
018600 77  WKS-TRANFILE-LONGITUD            PIC 9(04) COMP-3 VALUE 80.  BNKTRLOT
018700 77  WKS-CTAMSTR-LONGITUD             PIC 9(04) COMP-3 VALUE 85.  BNKTRLOT
018800 77  WKS-CTAHIST-LONGITUD             PIC 9(04) COMP-3 VALUE 81.  BNKTRLOT
018900 77  WKS-ACTRPT-LONGITUD              PIC 9(04) COMP-3 VALUE 74.  BNKTRLOT
019000 77  WKS-BATCHLOG-LONGITUD            PIC 9(04) COMP-3 VALUE 83.  BNKTRLOT
019100 77  WKS-ACCTSUM-LONGITUD             PIC 9(04) COMP-3 VALUE 80.  BNKTRLOT
019200*                                                                 BNKTRLOT
019300 COPY BNKTRAN.                                                    BNKTRLOT
019400*                                                                 BNKTRLOT
019500***************************************************************** BNKTRLOT
019600*          A R E A   D E   F E C H A - H O R A   D E L   L O T E  BNKTRLOT
019700***************************************************************** BNKTRLOT
019800 01  WKS-FECHA-SISTEMA                PIC 9(08) VALUE ZEROS.      BNKTRLOT
019900 01  WKS-HORA-SISTEMA                 PIC 9(08) VALUE ZEROS.      BNKTRLOT
020000*                                                                 BNKTRLOT
020100 01  WKS-FH-DESGLOSE.                                             BNKTRLOT
020200     05  WKS-FH-ANIO                 PIC 9(04).                   BNKTRLOT
020300     05  WKS-FH-MES                  PIC 9(02).                   BNKTRLOT
020400     05  WKS-FH-DIA                  PIC 9(02).                   BNKTRLOT
020500     05  WKS-FH-HORA                 PIC 9(02).                   BNKTRLOT
020600     05  WKS-FH-MINUTO               PIC 9(02).                   BNKTRLOT
020700     05  WKS-FH-SEGUNDO              PIC 9(02).                   BNKTRLOT
020800     05  WKS-FH-CENTESIMA            PIC 9(02).                   BNKTRLOT
020900*                                                                 BNKTRLOT
021000 01  WKS-TIMESTAMP-ACTUAL            PIC X(26) VALUE SPACES.      BNKTRLOT
021100*                                                                 BNKTRLOT
021200***************************************************************** BNKTRLOT
021300*    CONTADORES Y ACUMULADORES DE CONTROL (TODOS BINARIOS)        BNKTRLOT
021400***************************************************************** BNKTRLOT
021500 01  WKS-CONTADORES.                                              BNKTRLOT
021600     05  WKS-TOTAL-LEIDAS         PIC 9(07) COMP-3 VALUE ZEROS.   BNKTRLOT
021700     05  WKS-TOTAL-OMITIDAS       PIC 9(06) COMP-3 VALUE ZEROS.   BNKTRLOT
021800     05  WKS-TOTAL-APLICADAS      PIC 9(07) COMP-3 VALUE ZEROS.   BNKTRLOT
021900     05  WKS-TOTAL-CUENTAS-NUEVAS PIC 9(06) COMP-3 VALUE ZEROS.   BNKTRLOT
022000     05  WKS-TOTAL-CUENTAS        PIC 9(05) COMP-3 VALUE ZEROS.   BNKTRLOT
022100     05  WKS-CONTADOR-LOTE        PIC 9(04) COMP-3 VALUE ZEROS.   BNKTRLOT
022200     05  WKS-NUM-LOTE             PIC 9(05) COMP-3 VALUE ZEROS.   BNKTRLOT
022300     05  WKS-NUM-LINEA            PIC 9(07) COMP-3 VALUE ZEROS.   BNKTRLOT
022400     05  WKS-GRAN-TOTAL-SALDOS    PIC S9(13)V99 VALUE ZEROS.      BNKTRLOT
022500*                                                                 BNKTRLOT
022600 01  WKS-SALDO-ANTES               PIC S9(11)V99 VALUE ZEROS.     BNKTRLOT
022700 01  WKS-SALDO-DESPUES             PIC S9(11)V99 VALUE ZEROS.     BNKTRLOT
022800*                                                                 BNKTRLOT
022900***************************************************************** BNKTRLOT
023000*               V A R I A B L E S   D E   F I L E   S T A T U S   BNKTRLOT
023100***************************************************************** BNKTRLOT
023200 01  FS-TRANFILE                  PIC X(02) VALUE '00'.           BNKTRLOT
023300 01  FS-CTAMSTR                   PIC X(02) VALUE '00'.           BNKTRLOT
023400 01  FS-CTAHIST                   PIC X(02) VALUE '00'.           BNKTRLOT
023500 01  FS-ACTRPT                    PIC X(02) VALUE '00'.           BNKTRLOT
023600 01  FS-BATCHLOG                  PIC X(02) VALUE '00'.           BNKTRLOT
023700 01  FS-ACCTSUM                   PIC X(02) VALUE '00'.           BNKTRLOT
023800*                                                                 BNKTRLOT
023900***************************************************************** BNKTRLOT
024000*               M E N S A J E S   D E   B I T A C O R A           BNKTRLOT
024100***************************************************************** BNKTRLOT
024200 01  WKS-MENSAJES.                                                BNKTRLOT
024300     05  MSG-ARCHIVO-NO-ENCONTRADO   PIC X(60) VALUE              BNKTRLOT
024400         'ARCHIVO DE TRANSACCIONES NO ENCONTRADO, LOTE VACIO'.    BNKTRLOT
024500     05  MSG-FORMATO-INVALIDO        PIC X(60) VALUE              BNKTRLOT
024600         'LINEA CON FORMATO INVALIDO, NO TIENE 3 CAMPOS'.         BNKTRLOT
024700     05  MSG-NUMERO-INVALIDO         PIC X(60) VALUE              BNKTRLOT
024800         'LINEA CON CUENTA O MONTO NO NUMERICO'.                  BNKTRLOT
024900     05  MSG-CUENTA-CREADA           PIC X(60) VALUE              BNKTRLOT
025000         'CUENTA NUEVA CREADA EN EL MAESTRO CTAMSTR'.             BNKTRLOT
025100     05  MSG-LOTE-PROCESADO          PIC X(60) VALUE              BNKTRLOT
025200         'LOTE DE 1000 TRANSACCIONES PROCESADO, CONTINUA'.        BNKTRLOT
025300*                                                                 BNKTRLOT
025400 PROCEDURE DIVISION.                                              BNKTRLOT
025500***************************************************************** BNKTRLOT
025600*    000-MAIN  -  CONTROL GENERAL DEL PROCESO BATCH               BNKTRLOT
025700***************************************************************** BNKTRLOT
025800 000-MAIN SECTION.                                                BNKTRLOT
025900*        SI TRANFILE NO EXISTE, 100-ABRIR-ARCHIVOS YA DEJA        BNKTRLOT
026000*        ENCENDIDO WKS-ARCHIVO-NO-EXISTE Y EL LOTE SALTA DIRECTO  BNKTRLOT
026100*        AL RESUMEN, QUE EN ESE CASO SALE VACIO (CERO CUENTAS)    BNKTRLOT
026200     PERFORM 100-ABRIR-ARCHIVOS                                   BNKTRLOT
026300     IF NOT WKS-TRANFILE-NO-ENCONTRADO                            BNKTRLOT
026400        PERFORM 200-LEER-ENCABEZADO                               BNKTRLOT
026500        PERFORM 300-PROCESAR-TRANSACCIONES                        BNKTRLOT
026600           UNTIL WKS-NO-HAY-MAS-TRANSACC                          BNKTRLOT
026700     END-IF                                                       BNKTRLOT
026800*        EL RESUMEN SE GENERA SIEMPRE, HAYA O NO TRANSACCIONES,   BNKTRLOT
026900*        PORQUE EL RENGLON DE TOTALES DEBE EXISTIR EN TODO LOTE   BNKTRLOT
027000     PERFORM 500-GENERAR-RESUMEN                                  BNKTRLOT
027100     PERFORM 900-FINALIZAR-PROCESO                                BNKTRLOT
027200     STOP RUN.                                                    BNKTRLOT
027300 000-MAIN-E.  EXIT.                                               BNKTRLOT
027400*                                                                 BNKTRLOT
027500***************************************************************** BNKTRLOT
027600*    100-ABRIR-ARCHIVOS  -  APERTURA DE ARCHIVOS DEL LOTE         BNKTRLOT
027700***************************************************************** BNKTRLOT
027800 100-ABRIR-ARCHIVOS SECTION.                                      BNKTRLOT
027900*        LA HORA DE ARRANQUE SE OBTIENE ANTES DE ABRIR NADA,      BNKTRLOT
028000*        PARA QUE QUEDE FIJA AUNQUE EL LOTE CORRA VARIOS MINUTOS  BNKTRLOT
028100     PERFORM 110-OBTENER-FECHA-HORA                               BNKTRLOT
028200*        TICKET 126500: LOS CINCO ARCHIVOS DE SALIDA SE ABREN     BNKTRLOT
028300*        ANTES DE TOCAR TRANFILE, PORQUE 950-ARCHIVO-NO-ENCONTRADOBNKTRLOT
028400*        ESCRIBE EN BATCHLOG; SI BATCHLOG NO ESTUVIERA ABIERTO    BNKTRLOT
028500*        TODAVIA, ESE WRITE ABENDARIA EN VEZ DE TERMINAR NORMAL   BNKTRLOT
028600*        CTAMSTR SE ABRE I-O PORQUE EL MISMO LOTE LEE CUENTAS     BNKTRLOT
028700*        EXISTENTES Y DA DE ALTA LAS NUEVAS EN EL MISMO PASO      BNKTRLOT
028800     OPEN I-O    CTAMSTR                                          BNKTRLOT
028900     OPEN OUTPUT CTAHIST                                          BNKTRLOT
029000     OPEN OUTPUT ACTRPT                                           BNKTRLOT
029100     OPEN OUTPUT BATCHLOG                                         BNKTRLOT
029200     OPEN OUTPUT ACCTSUM                                          BNKTRLOT
029300*        EL INTERRUPTOR SE ENCIENDE EN CUANTO SE EMITEN LOS CINCO BNKTRLOT
029400*        OPEN DE ARRIBA, SIN IMPORTAR SU FILE STATUS, PARA QUE    BNKTRLOT
029500*        900-FINALIZAR-PROCESO SEPA SI YA HAY ALGO QUE CERRAR     BNKTRLOT
029600     SET WKS-ARCHIVOS-SALIDA-ABIERTOS TO TRUE                     BNKTRLOT
029700*        LOS ARCHIVOS DE SALIDA SI DEBEN ABRIR SIEMPRE EN '00',   BNKTRLOT
029800*        AUN CUANDO TRANFILE NO EXISTA, PORQUE EL RESUMEN Y SU    BNKTRLOT
029900*        RENGLON DE TOTALES SE ESCRIBEN IGUAL MAS ADELANTE        BNKTRLOT
030000     IF FS-CTAMSTR NOT = '00' OR FS-CTAHIST NOT = '00'            BNKTRLOT
030100        OR FS-ACTRPT NOT = '00' OR FS-BATCHLOG NOT = '00'         BNKTRLOT
030200        OR FS-ACCTSUM NOT = '00'                                  BNKTRLOT
030300        DISPLAY 'ERROR AL ABRIR ARCHIVOS DE SALIDA DEL LOTE'      BNKTRLOT
030400        DISPLAY 'FS-CTAMSTR  : ' FS-CTAMSTR                       BNKTRLOT
030500        DISPLAY 'FS-CTAHIST  : ' FS-CTAHIST                       BNKTRLOT
030600        DISPLAY 'FS-ACTRPT   : ' FS-ACTRPT                        BNKTRLOT
030700        DISPLAY 'FS-BATCHLOG : ' FS-BATCHLOG                      BNKTRLOT
030800        DISPLAY 'FS-ACCTSUM  : ' FS-ACCTSUM                       BNKTRLOT
030900        MOVE 91 TO RETURN-CODE                                    BNKTRLOT
031000        PERFORM 900-FINALIZAR-PROCESO                             BNKTRLOT
031100        STOP RUN                                                  BNKTRLOT
031200     END-IF                                                       BNKTRLOT
031300*        CON LAS SALIDAS YA ABIERTAS, AHORA SI SE ABRE TRANFILE   BNKTRLOT
031400     OPEN INPUT  TRANFILE                                         BNKTRLOT
031500*        FS=35 (ARCHIVO NO EXISTE) NO ES UN ERROR DE EJECUCION    BNKTRLOT
031600*        PARA ESTE LOTE: EL REQUERIMIENTO 121115 PIDE QUE SE      BNKTRLOT
031700*        TRATE COMO "NO HAY TRANSACCIONES HOY" Y SE SIGA DE       BNKTRLOT
031800*        LARGO HASTA EL RESUMEN, NO QUE EL JOB ABENDE             BNKTRLOT
031900     IF FS-TRANFILE = '35'                                        BNKTRLOT
032000        PERFORM 950-ARCHIVO-NO-ENCONTRADO                         BNKTRLOT
032100     ELSE                                                         BNKTRLOT
032200*           CUALQUIER OTRO FILE STATUS DISTINTO DE '00' SI ES     BNKTRLOT
032300*           UN ERROR REAL (DISCO, PERMISOS, ETC.) Y EL LOTE       BNKTRLOT
032400*           DEBE ABENDAR CON RETURN-CODE 91 PARA QUE EL           BNKTRLOT
032500*           SCHEDULER LO MARQUE COMO FALLIDO                      BNKTRLOT
032600        IF FS-TRANFILE NOT = '00'                                 BNKTRLOT
032700           DISPLAY 'ERROR AL ABRIR TRANFILE, FILE STATUS: '       BNKTRLOT
032800                    FS-TRANFILE                                   BNKTRLOT
032900           MOVE 91 TO RETURN-CODE                                 BNKTRLOT
033000           PERFORM 900-FINALIZAR-PROCESO                          BNKTRLOT
033100           STOP RUN                                               BNKTRLOT
033200        END-IF                                                    BNKTRLOT
033300     END-IF.                                                      BNKTRLOT
033400 100-ABRIR-ARCHIVOS-E.  EXIT.                                     BNKTRLOT
033500*                                                                 BNKTRLOT
033600***************************************************************** BNKTRLOT
033700*    110-OBTENER-FECHA-HORA  -  HORA DE ARRANQUE DEL LOTE,        BNKTRLOT
033800*    USADA COMO MARCA DE TIEMPO DE LOS MOVIMIENTOS APLICADOS      BNKTRLOT
033900***************************************************************** BNKTRLOT
034000 110-OBTENER-FECHA-HORA SECTION.                                  BNKTRLOT
034100*        FECHA DEL SISTEMA A 4 DIGITOS DE ANIO DESDE LA REVISION  BNKTRLOT
034200*        Y2K DE 1998 (TICKET 119900). SE DESGLOSA POR POSICION    BNKTRLOT
034300*        PORQUE ACCEPT FROM DATE YYYYMMDD LA ENTREGA COMO UN      BNKTRLOT
034400*        SOLO CAMPO NUMERICO DE 8 DIGITOS                         BNKTRLOT
034500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                  BNKTRLOT
034600     MOVE WKS-FECHA-SISTEMA(1:4)   TO WKS-FH-ANIO                 BNKTRLOT
034700     MOVE WKS-FECHA-SISTEMA(5:2)   TO WKS-FH-MES                  BNKTRLOT
034800     MOVE WKS-FECHA-SISTEMA(7:2)   TO WKS-FH-DIA                  BNKTRLOT
034900*        LA HORA SE TOMA POR SEPARADO, IGUAL DESGLOSADA POR       BNKTRLOT
035000*        POSICION (HHMMSSCC)                                      BNKTRLOT
035100     ACCEPT WKS-HORA-SISTEMA FROM TIME                            BNKTRLOT
035200     MOVE WKS-HORA-SISTEMA(1:2)    TO WKS-FH-HORA                 BNKTRLOT
035300     MOVE WKS-HORA-SISTEMA(3:2)    TO WKS-FH-MINUTO               BNKTRLOT
035400     MOVE WKS-HORA-SISTEMA(5:2)    TO WKS-FH-SEGUNDO              BNKTRLOT
035500     MOVE WKS-HORA-SISTEMA(7:2)    TO WKS-FH-CENTESIMA            BNKTRLOT
035600*        SE ARMA UNA SOLA MARCA DE TIEMPO LEGIBLE, GRABADA EN     BNKTRLOT
035700*        CADA MOVIMIENTO DE CTAHIST Y EN CADA LINEA DE ACTRPT     BNKTRLOT
035800     STRING WKS-FH-ANIO   '-' WKS-FH-MES    '-' WKS-FH-DIA        BNKTRLOT
035900            ' '           WKS-FH-HORA   ':' WKS-FH-MINUTO         BNKTRLOT
036000            ':'           WKS-FH-SEGUNDO '.' WKS-FH-CENTESIMA     BNKTRLOT
036100            DELIMITED BY SIZE                                     BNKTRLOT
036200            INTO WKS-TIMESTAMP-ACTUAL.                            BNKTRLOT
036300 110-OBTENER-FECHA-HORA-E.  EXIT.                                 BNKTRLOT
036400*                                                                 BNKTRLOT
036500***************************************************************** BNKTRLOT
036600*    200-LEER-ENCABEZADO  -  DESCARTA LA PRIMERA LINEA DEL        BNKTRLOT
036700*    ARCHIVO (ENCABEZADO "ACC ID,ACTION,AMOUNT"), NUNCA SE        BNKTRLOT
036800*    PROCESA COMO TRANSACCION                                     BNKTRLOT
036900***************************************************************** BNKTRLOT
037000 200-LEER-ENCABEZADO SECTION.                                     BNKTRLOT
037100*        SE LEE Y SE TIRA, NO SE VALIDA SU CONTENIDO: EL          BNKTRLOT
037200*        ENCABEZADO ES UN CONTRATO DEL FORMATO DEL ARCHIVO, NO    BNKTRLOT
037300*        UNA TRANSACCION. SI EL ARCHIVO LLEGARA VACIO (SOLO       BNKTRLOT
037400*        ENCABEZADO O NI ESO), ESTE AT END BASTA PARA QUE EL      BNKTRLOT
037500*        LOTE TERMINE SIN CUENTAS NUEVAS NI MOVIMIENTOS           BNKTRLOT
037600     READ TRANFILE INTO WKS-TRAN-LINEA-TXT                        BNKTRLOT
037700          AT END                                                  BNKTRLOT
037800             SET WKS-NO-HAY-MAS-TRANSACC TO TRUE                  BNKTRLOT
037900     END-READ.                                                    BNKTRLOT
038000 200-LEER-ENCABEZADO-E.  EXIT.                                    BNKTRLOT
038100*                                                                 BNKTRLOT
038200***************************************************************** BNKTRLOT
038300*    300-PROCESAR-TRANSACCIONES  -  CICLO PRINCIPAL: LEE CADA     BNKTRLOT
038400*    LINEA, LA VALIDA, Y SI ES VALIDA LA APLICA AL MAESTRO Y      BNKTRLOT
038500*    REPORTA LA ACTIVIDAD. EL ORDEN DE LECTURA DEL ARCHIVO ES     BNKTRLOT
038600*    EL ORDEN DE PROCESO, NO SE HACE NINGUN SORT                  BNKTRLOT
038700***************************************************************** BNKTRLOT
038800 300-PROCESAR-TRANSACCIONES SECTION.                              BNKTRLOT
038900*        WKS-NUM-LINEA ES EL NUMERO DE LINEA DENTRO DE TRANFILE   BNKTRLOT
039000*        (SIN CONTAR EL ENCABEZADO), USADO EN BATCHLOG PARA QUE   BNKTRLOT
039100*        EL ANALISTA PUEDA LOCALIZAR LA LINEA RECHAZADA           BNKTRLOT
039200     READ TRANFILE INTO WKS-TRAN-LINEA-TXT                        BNKTRLOT
039300          AT END                                                  BNKTRLOT
039400             SET WKS-NO-HAY-MAS-TRANSACC TO TRUE                  BNKTRLOT
039500          NOT AT END                                              BNKTRLOT
039600             ADD 1 TO WKS-NUM-LINEA                               BNKTRLOT
039700             ADD 1 TO WKS-TOTAL-LEIDAS                            BNKTRLOT
039800             PERFORM 310-CONTROL-DE-LOTE                          BNKTRLOT
039900*                SE REARMA TRAN-LINEA-VALIDA EN CADA VUELTA;      BNKTRLOT
040000*                320 Y 330 SOLO LA APAGAN, NUNCA LA PRENDEN       BNKTRLOT
040100             SET TRAN-LINEA-VALIDA TO TRUE                        BNKTRLOT
040200             PERFORM 320-VALIDAR-FORMATO-LINEA                    BNKTRLOT
040300*                SOLO SE VALIDA NUMERICIDAD SI EL FORMATO YA      BNKTRLOT
040400*                PASO; UNA LINEA SIN 3 CAMPOS NO TIENE CAMPOS     BNKTRLOT
040500*                CONFIABLES QUE REVISAR POR CLASE                 BNKTRLOT
040600             IF TRAN-LINEA-VALIDA                                 BNKTRLOT
040700                PERFORM 330-VALIDAR-CAMPOS-NUMERICOS              BNKTRLOT
040800             END-IF                                               BNKTRLOT
040900             IF TRAN-LINEA-VALIDA                                 BNKTRLOT
041000                PERFORM 340-APLICAR-TRANSACCION                   BNKTRLOT
041100             ELSE                                                 BNKTRLOT
041200                ADD 1 TO WKS-TOTAL-OMITIDAS                       BNKTRLOT
041300                PERFORM 390-REGISTRAR-ADVERTENCIA                 BNKTRLOT
041400             END-IF                                               BNKTRLOT
041500     END-READ.                                                    BNKTRLOT
041600 300-PROCESAR-TRANSACCIONES-E.  EXIT.                             BNKTRLOT
041700*                                                                 BNKTRLOT
041800***************************************************************** BNKTRLOT
041900*    310-CONTROL-DE-LOTE  -  LLEVA LA CUENTA DE TRANSACCIONES     BNKTRLOT
042000*    POR PAQUETE DE 1000. SOLO PRODUCE UNA LINEA DE AVANCE EN     BNKTRLOT
042100*    LA BITACORA, NO CAMBIA EL RESULTADO DEL PROCESO              BNKTRLOT
042200***************************************************************** BNKTRLOT
042300 310-CONTROL-DE-LOTE SECTION.                                     BNKTRLOT
042400*        REQUERIMIENTO 115591: LOS LOTES GRANDES SE TRABAJAN      BNKTRLOT
042500*        INTERNAMENTE EN PAQUETES DE 1000 LINEAS PARA QUE LA      BNKTRLOT
042600*        BITACORA DEJE UN RASTRO DE AVANCE CADA 1000 LINEAS       BNKTRLOT
042700*        (UTIL CUANDO HAY QUE REINICIAR UN JOB QUE SE CAYO A      BNKTRLOT
042800*        MEDIAS Y SE QUIERE SABER HASTA DONDE LLEGO). EL CORTE    BNKTRLOT
042900*        ES PURAMENTE DE BITACORA: NO SE CIERRA NI REABRE NINGUN  BNKTRLOT
043000*        ARCHIVO, NO SE REINICIA NINGUN ACUMULADOR DE NEGOCIO, Y  BNKTRLOT
043100*        EL RESULTADO FINAL ES IDENTICO A PROCESAR TODO EL        BNKTRLOT
043200*        ARCHIVO DE UN SOLO PAQUETE                               BNKTRLOT
043300*        TICKET 126500: LA COMPARACION ERA '> 1000', ASI QUE EL   BNKTRLOT
043400*        AVISO SALIA HASTA LA LINEA 1001 Y NO LA 1000 COMO DICE   BNKTRLOT
043500*        EL COMENTARIO DE ARRIBA. SE CAMBIA A '= 1000' Y EL       BNKTRLOT
043600*        REINICIO A CERO PARA QUE EL PAQUETE SEA EXACTO           BNKTRLOT
043700     ADD 1 TO WKS-CONTADOR-LOTE                                   BNKTRLOT
043800     IF WKS-CONTADOR-LOTE = 1000                                  BNKTRLOT
043900*           SE AVISA QUE SE CUMPLIO UN PAQUETE Y SE REINICIA      BNKTRLOT
044000*           SOLO EL CONTADOR DE PAQUETE, NO WKS-NUM-LINEA NI      BNKTRLOT
044100*           NINGUNO DE LOS TOTALES DE WKS-CONTADORES              BNKTRLOT
044200        ADD 1 TO WKS-NUM-LOTE                                     BNKTRLOT
044300        MOVE ZERO TO WKS-CONTADOR-LOTE                            BNKTRLOT
044400        MOVE 'INFO' TO BLOG-SEVERIDAD                             BNKTRLOT
044500        MOVE WKS-NUM-LINEA     TO BLOG-NUM-LINEA                  BNKTRLOT
044600        MOVE ZEROS             TO BLOG-CUENTA                     BNKTRLOT
044700        MOVE MSG-LOTE-PROCESADO TO BLOG-MENSAJE                   BNKTRLOT
044800        WRITE REG-BATCHLOG                                        BNKTRLOT
044900     END-IF.                                                      BNKTRLOT
045000 310-CONTROL-DE-LOTE-E.  EXIT.                                    BNKTRLOT
045100*                                                                 BNKTRLOT
045200***************************************************************** BNKTRLOT
045300*    320-VALIDAR-FORMATO-LINEA  -  LA LINEA DEBE TENER            BNKTRLOT
045400*    EXACTAMENTE 3 CAMPOS SEPARADOS POR COMA                      BNKTRLOT
045500***************************************************************** BNKTRLOT
045600 320-VALIDAR-FORMATO-LINEA SECTION.                               BNKTRLOT
045700*        SE LIMPIAN LOS CUATRO CAMPOS DE CAPTURA ANTES DE CADA    BNKTRLOT
045800*        LINEA, PARA QUE UNA LINEA CORTA NO HEREDE BASURA DE LA   BNKTRLOT
045900*        LINEA ANTERIOR EN TRAN-CAMPO-SOBRANTE                    BNKTRLOT
046000     MOVE SPACES TO TRAN-CTA-TXT TRAN-ACCION-TXT TRAN-MONTO-TXT   BNKTRLOT
046100                    TRAN-CAMPO-SOBRANTE                           BNKTRLOT
046200     MOVE ZERO   TO WKS-TRAN-NUM-CAMPOS                           BNKTRLOT
046300*        TRAN-CAMPO-SOBRANTE ES UN CUARTO DESTINO QUE NO PIDE     BNKTRLOT
046400*        EL FORMATO DE LA LINEA (CUENTA,ACCION,MONTO); SOLO       BNKTRLOT
046500*        SIRVE PARA QUE UNA LINEA CON UNA COMA DE MAS CAIGA AHI   BNKTRLOT
046600*        Y LA TALLY LLEGUE A 4 EN VEZ DE QUEDARSE TOPADA EN 3     BNKTRLOT
046700     UNSTRING WKS-TRAN-LINEA-TXT DELIMITED BY ','                 BNKTRLOT
046800              INTO TRAN-CTA-TXT TRAN-ACCION-TXT TRAN-MONTO-TXT    BNKTRLOT
046900                   TRAN-CAMPO-SOBRANTE                            BNKTRLOT
047000              TALLYING IN WKS-TRAN-NUM-CAMPOS                     BNKTRLOT
047100     END-UNSTRING                                                 BNKTRLOT
047200*        SOLO EXACTAMENTE 3 CAMPOS ES FORMATO VALIDO; DE MENOS    BNKTRLOT
047300*        (LINEA INCOMPLETA) O DE MAS (COMA DE SOBRA) SE RECHAZA   BNKTRLOT
047400     IF WKS-TRAN-NUM-CAMPOS NOT = 3                               BNKTRLOT
047500        SET TRAN-FORMATO-INVALIDO TO TRUE                         BNKTRLOT
047600        MOVE MSG-FORMATO-INVALIDO TO BLOG-MENSAJE                 BNKTRLOT
047700     END-IF.                                                      BNKTRLOT
047800 320-VALIDAR-FORMATO-LINEA-E.  EXIT.                              BNKTRLOT
047900*                                                                 BNKTRLOT
048000***************************************************************** BNKTRLOT
048100*    330-VALIDAR-CAMPOS-NUMERICOS  -  LA CUENTA DEBE SER UN       BNKTRLOT
048200*    ENTERO Y EL MONTO UN NUMERO DECIMAL DE HASTA 2 DECIMALES.    BNKTRLOT
048300*    SE VALIDA POR CLASE SOBRE CAMPOS JUSTIFICADOS A LA DERECHA,  BNKTRLOT
048400*    SIN USAR NINGUNA FUNCION INTRINSECA                          BNKTRLOT
048500***************************************************************** BNKTRLOT
048600 330-VALIDAR-CAMPOS-NUMERICOS SECTION.                            BNKTRLOT
048700*        TRAN-CTA-TXT YA LLEGO JUSTIFICADO A LA DERECHA DESDE LA  BNKTRLOT
048800*        UNSTRING DE 320 (VER BNKTRAN, CAMPO JUSTIFIED RIGHT).    BNKTRLOT
048900*        LOS ESPACIOS A LA IZQUIERDA DE UNA CUENTA CORTA SE       BNKTRLOT
049000*        CONVIERTEN A CERO PARA QUE LA REDEFINICION NUMERICA      BNKTRLOT
049100*        WKS-TRAN-CTA-NUM PUEDA EVALUARSE CON IS NUMERIC          BNKTRLOT
049200     INSPECT TRAN-CTA-TXT REPLACING LEADING SPACE BY ZERO         BNKTRLOT
049300     IF WKS-TRAN-CTA-NUM IS NOT NUMERIC                           BNKTRLOT
049400        SET TRAN-NUMERO-INVALIDO TO TRUE                          BNKTRLOT
049500        MOVE MSG-NUMERO-INVALIDO TO BLOG-MENSAJE                  BNKTRLOT
049600     ELSE                                                         BNKTRLOT
049700*           LA CUENTA YA ES NUMERICA; FALTA VALIDAR EL MONTO,     BNKTRLOT
049800*           QUE SE DESCOMPONE Y SE VALIDA EN SU PROPIO PARRAFO    BNKTRLOT
049900        PERFORM 332-PARTIR-MONTO                                  BNKTRLOT
050000        IF TRAN-NUMERO-INVALIDO                                   BNKTRLOT
050100           MOVE MSG-NUMERO-INVALIDO TO BLOG-MENSAJE               BNKTRLOT
050200        END-IF                                                    BNKTRLOT
050300     END-IF.                                                      BNKTRLOT
050400 330-VALIDAR-CAMPOS-NUMERICOS-E.  EXIT.                           BNKTRLOT
050500*                                                                 BNKTRLOT
050600***************************************************************** BNKTRLOT
050700*    332-PARTIR-MONTO  -  DESCOMPONE EL MONTO EN PARTE ENTERA     BNKTRLOT
050800*    Y DECIMAL (SEPARADAS POR PUNTO), CADA UNA CAPTURADA YA       BNKTRLOT
050900*    JUSTIFICADA A LA DERECHA, Y LAS VALIDA POR CLASE ANTES DE    BNKTRLOT
051000*    ACUMULARLAS EN WKS-MONTO-NUMERICO POR ARITMETICA SIMPLE.     BNKTRLOT
051100*    TICKET 125870: SE AGREGA WKS-MONTO-SOBRANTE COMO TERCER      BNKTRLOT
051200*    CAMPO DE LA UNSTRING PARA QUE UN SEGUNDO PUNTO EN EL MONTO   BNKTRLOT
051300*    (100.50.99) CAIGA AHI EN VEZ DE PERDERSE, HACIENDO QUE LA    BNKTRLOT
051400*    TALLY SUBA A 3 Y LA LINEA SE RECHACE MAS ADELANTE, IGUAL     BNKTRLOT
051500*    QUE CUANDO LLEGAN DE MAS CAMPOS EN 320-VALIDAR-FORMATO-LINEA BNKTRLOT
051600***************************************************************** BNKTRLOT
051700 332-PARTIR-MONTO SECTION.                                        BNKTRLOT
051800*        SE LIMPIAN LOS TRES CAMPOS DE CAPTURA ANTES DE CADA      BNKTRLOT
051900*        MONTO, PARA NO ARRASTRAR RESTOS DE LA LINEA ANTERIOR     BNKTRLOT
052000     MOVE SPACES TO WKS-MONTO-ENTERO WKS-MONTO-DECIMAL            BNKTRLOT
052100                    WKS-MONTO-SOBRANTE                            BNKTRLOT
052200     MOVE ZERO   TO WKS-MONTO-NUM-PARTES                          BNKTRLOT
052300*        LA TALLY CUENTA CUANTOS DE LOS TRES CAMPOS SE LLENARON,  BNKTRLOT
052400*        NO CUANTOS PUNTOS HABIA EN EL MONTO                      BNKTRLOT
052500     UNSTRING TRAN-MONTO-TXT DELIMITED BY '.'                     BNKTRLOT
052600              INTO WKS-MONTO-ENTERO WKS-MONTO-DECIMAL             BNKTRLOT
052700                   WKS-MONTO-SOBRANTE                             BNKTRLOT
052800              TALLYING IN WKS-MONTO-NUM-PARTES                    BNKTRLOT
052900     END-UNSTRING                                                 BNKTRLOT
053000*        1 PARTE = MONTO SIN DECIMALES, 2 PARTES = MONTO CON      BNKTRLOT
053100*        DECIMALES, 3 O MAS PARTES = MONTO MAL FORMADO            BNKTRLOT
053200     IF WKS-MONTO-NUM-PARTES < 1 OR WKS-MONTO-NUM-PARTES > 2      BNKTRLOT
053300        SET TRAN-NUMERO-INVALIDO TO TRUE                          BNKTRLOT
053400     ELSE                                                         BNKTRLOT
053500        IF WKS-MONTO-NUM-PARTES = 1                               BNKTRLOT
053600           MOVE ZEROS TO WKS-MONTO-DECIMAL                        BNKTRLOT
053700        END-IF                                                    BNKTRLOT
053800        INSPECT WKS-MONTO-ENTERO  REPLACING LEADING SPACE BY ZERO BNKTRLOT
053900        INSPECT WKS-MONTO-DECIMAL REPLACING LEADING SPACE BY ZERO BNKTRLOT
054000        IF WKS-MONTO-ENTERO-NUM IS NOT NUMERIC                    BNKTRLOT
054100           OR WKS-MONTO-DECIMAL-NUM IS NOT NUMERIC                BNKTRLOT
054200           SET TRAN-NUMERO-INVALIDO TO TRUE                       BNKTRLOT
054300        ELSE                                                      BNKTRLOT
054400           COMPUTE WKS-MONTO-NUMERICO ROUNDED =                   BNKTRLOT
054500              WKS-MONTO-ENTERO-NUM +                              BNKTRLOT
054600              (WKS-MONTO-DECIMAL-NUM / 100)                       BNKTRLOT
054700        END-IF                                                    BNKTRLOT
054800     END-IF.                                                      BNKTRLOT
054900 332-PARTIR-MONTO-E.  EXIT.                                       BNKTRLOT
055000*                                                                 BNKTRLOT
055100***************************************************************** BNKTRLOT
055200*    340-APLICAR-TRANSACCION  -  APLICA UNA TRANSACCION VALIDA:   BNKTRLOT
055300*    DETERMINA EL SIGNO, LOCALIZA O CREA LA CUENTA, ACTUALIZA     BNKTRLOT
055400*    EL SALDO Y REPORTA LA ACTIVIDAD AL SERVIDOR LEGADO           BNKTRLOT
055500***************************************************************** BNKTRLOT
055600 340-APLICAR-TRANSACCION SECTION.                                 BNKTRLOT
055700*        ORDEN FIJO: PRIMERO EL SIGNO (DEPENDE SOLO DE LA         BNKTRLOT
055800*        ACCION), LUEGO LA CUENTA (SE CREA SI NO EXISTE), LUEGO   BNKTRLOT
055900*        EL SALDO ANTES (PARA POSIBLE CONCILIACION FUTURA),       BNKTRLOT
056000*        LUEGO SE APLICA Y POR ULTIMO SE REPORTA AL LEGADO        BNKTRLOT
056100     PERFORM 350-DETERMINAR-SIGNO                                 BNKTRLOT
056200     PERFORM 360-LOCALIZAR-O-CREAR-CUENTA                         BNKTRLOT
056300     MOVE CTAM-SALDO TO WKS-SALDO-ANTES                           BNKTRLOT
056400     PERFORM 370-ACTUALIZAR-SALDO                                 BNKTRLOT
056500     PERFORM 380-EMITIR-REPORTE-ACTIVIDAD                         BNKTRLOT
056600     ADD 1 TO WKS-TOTAL-APLICADAS.                                BNKTRLOT
056700 340-APLICAR-TRANSACCION-E.  EXIT.                                BNKTRLOT
056800*                                                                 BNKTRLOT
056900***************************************************************** BNKTRLOT
057000*    350-DETERMINAR-SIGNO  -  EL MONTO SE NEGATIZA CUANDO LA      BNKTRLOT
057100*    ACCION ES 'WITHDRAW' (SIN IMPORTAR MAYUSCULAS/MINUSCULAS).   BNKTRLOT
057200*    CUALQUIER OTRO TEXTO SE TRATA COMO DEPOSITO (POSITIVO)       BNKTRLOT
057300***************************************************************** BNKTRLOT
057400 350-DETERMINAR-SIGNO SECTION.                                    BNKTRLOT
057500*        SE TRABAJA SOBRE UNA COPIA EN MAYUSCULAS (TRAN-ACCION-   BNKTRLOT
057600*        MAYUS) PARA QUE 'withdraw', 'Withdraw' Y 'WITHDRAW'      BNKTRLOT
057700*        SE TRATEN IGUAL; TRAN-ACCION-TXT ORIGINAL NO SE TOCA     BNKTRLOT
057800*        PORQUE ASI SE GRABA, TAL CUAL LLEGO, EN CTAH-ACCION      BNKTRLOT
057900     MOVE TRAN-ACCION-TXT TO TRAN-ACCION-MAYUS                    BNKTRLOT
058000     INSPECT TRAN-ACCION-MAYUS                                    BNKTRLOT
058100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              BNKTRLOT
058200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              BNKTRLOT
058300*        LA COMPARACION ES DE CAMPO COMPLETO, NO DE SUBCADENA,    BNKTRLOT
058400*        PARA QUE 'WITHDRAWAL' (U OTRA PALABRA QUE SOLO EMPIECE   BNKTRLOT
058500*        IGUAL) NO SE CONFUNDA CON 'WITHDRAW' (TICKET 110042)     BNKTRLOT
058600     IF TRAN-ACCION-MAYUS = 'WITHDRAW'                            BNKTRLOT
058700        SET TRAN-ES-RETIRO TO TRUE                                BNKTRLOT
058800        COMPUTE WKS-MONTO-FIRMADO = ZERO - WKS-MONTO-NUMERICO     BNKTRLOT
058900     ELSE                                                         BNKTRLOT
059000*           CUALQUIER TEXTO QUE NO SEA EXACTAMENTE 'WITHDRAW'     BNKTRLOT
059100*           (INCLUYENDO 'DEPOSIT' Y CUALQUIER OTRO) SE TRATA      BNKTRLOT
059200*           COMO DEPOSITO, MONTO POSITIVO SIN AJUSTE              BNKTRLOT
059300        SET TRAN-ES-DEPOSITO TO TRUE                              BNKTRLOT
059400        MOVE WKS-MONTO-NUMERICO TO WKS-MONTO-FIRMADO              BNKTRLOT
059500     END-IF.                                                      BNKTRLOT
059600 350-DETERMINAR-SIGNO-E.  EXIT.                                   BNKTRLOT
059700*                                                                 BNKTRLOT
059800***************************************************************** BNKTRLOT
059900*    360-LOCALIZAR-O-CREAR-CUENTA  -  LA PRIMERA VEZ QUE SE       BNKTRLOT
060000*    REFERENCIA UNA CUENTA SE CREA CON SALDO CERO Y SIN           BNKTRLOT
060100*    MOVIMIENTOS. LAS SIGUIENTES VECES SOLO SE LEE PARA           BNKTRLOT
060200*    ACTUALIZARLA EN 370-ACTUALIZAR-SALDO                         BNKTRLOT
060300***************************************************************** BNKTRLOT
060400 360-LOCALIZAR-O-CREAR-CUENTA SECTION.                            BNKTRLOT
060500*        READ SOBRE UN ARCHIVO INDEXADO POSICIONA EL REGISTRO     BNKTRLOT
060600*        ACTUAL EN CTAM-LLAVE CUANDO LA ENCUENTRA; SI NO, CAE EN  BNKTRLOT
060700*        INVALID KEY Y 362 LA CREA Y LA DEJA COMO REGISTRO ACTUAL BNKTRLOT
060800     MOVE WKS-TRAN-CTA-NUM TO CTAM-LLAVE                          BNKTRLOT
060900     READ CTAMSTR                                                 BNKTRLOT
061000          INVALID KEY                                             BNKTRLOT
061100             PERFORM 362-CREAR-CUENTA-NUEVA                       BNKTRLOT
061200     END-READ.                                                    BNKTRLOT
061300 360-LOCALIZAR-O-CREAR-CUENTA-E.  EXIT.                           BNKTRLOT
061400*                                                                 BNKTRLOT
061500***************************************************************** BNKTRLOT
061600*    362-CREAR-CUENTA-NUEVA  -  ALTA DE CUENTA EN EL MAESTRO,     BNKTRLOT
061700*    SALDO INICIAL CERO, CERO MOVIMIENTOS                         BNKTRLOT
061800***************************************************************** BNKTRLOT
061900 362-CREAR-CUENTA-NUEVA SECTION.                                  BNKTRLOT
062000*        LA ESPECIFICACION DEL LOTE NO EXIGE UN ARCHIVO DE ALTAS  BNKTRLOT
062100*        DE CUENTA POR SEPARADO: CUALQUIER NUMERO DE CUENTA QUE   BNKTRLOT
062200*        LLEGUE EN TRANFILE Y NO EXISTA EN CTAMSTR SE DA DE ALTA  BNKTRLOT
062300*        AQUI MISMO, AL VUELO, CON SALDO CERO Y CERO MOVIMIENTOS. BNKTRLOT
062400*        INITIALIZE DEJA EN CEROS/ESPACIOS TODO EL REGISTRO,      BNKTRLOT
062500*        INCLUYENDO LOS CAMPOS RESERVADOS Y EL BLOQUE DE          BNKTRLOT
062600*        EXPANSION, ANTES DE LLENAR LO QUE SI APLICA AQUI         BNKTRLOT
062700     INITIALIZE REG-CTAMSTR                                       BNKTRLOT
062800     MOVE WKS-TRAN-CTA-NUM   TO CTAM-LLAVE                        BNKTRLOT
062900     MOVE ZEROS              TO CTAM-SALDO CTAM-NUM-MOVTOS        BNKTRLOT
063000*        FECHA DE APERTURA = FECHA DE ARRANQUE DEL LOTE, YA       BNKTRLOT
063100*        DESGLOSADA EN 110-OBTENER-FECHA-HORA                     BNKTRLOT
063200     MOVE WKS-FH-ANIO        TO CTAM-FECHA-APERTURA(1:4)          BNKTRLOT
063300     MOVE WKS-FH-MES         TO CTAM-FECHA-APERTURA(5:2)          BNKTRLOT
063400     MOVE WKS-FH-DIA         TO CTAM-FECHA-APERTURA(7:2)          BNKTRLOT
063500     WRITE REG-CTAMSTR                                            BNKTRLOT
063600     ADD 1 TO WKS-TOTAL-CUENTAS-NUEVAS                            BNKTRLOT
063700*        LA ALTA QUEDA COMO EVENTO INFORMATIVO EN BATCHLOG, NO    BNKTRLOT
063800*        COMO ADVERTENCIA: DAR DE ALTA UNA CUENTA NUEVA ES        BNKTRLOT
063900*        COMPORTAMIENTO NORMAL DEL LOTE, NO UN RECHAZO            BNKTRLOT
064000     MOVE 'INFO'          TO BLOG-SEVERIDAD                       BNKTRLOT
064100     MOVE WKS-NUM-LINEA   TO BLOG-NUM-LINEA                       BNKTRLOT
064200     MOVE WKS-TRAN-CTA-NUM TO BLOG-CUENTA                         BNKTRLOT
064300     MOVE MSG-CUENTA-CREADA TO BLOG-MENSAJE                       BNKTRLOT
064400     WRITE REG-BATCHLOG.                                          BNKTRLOT
064500 362-CREAR-CUENTA-NUEVA-E.  EXIT.                                 BNKTRLOT
064600*                                                                 BNKTRLOT
064700***************************************************************** BNKTRLOT
064800*    370-ACTUALIZAR-SALDO  -  APLICA EL MONTO FIRMADO AL SALDO,   BNKTRLOT
064900*    ESCRIBE EL MOVIMIENTO EN LA BITACORA DE HISTORIAL Y          BNKTRLOT
065000*    REGRABA LA CUENTA. EL SALDO SIEMPRE QUEDA IGUAL A LA SUMA    BNKTRLOT
065100*    DE TODOS SUS MOVIMIENTOS                                     BNKTRLOT
065200***************************************************************** BNKTRLOT
065300 370-ACTUALIZAR-SALDO SECTION.                                    BNKTRLOT
065400*        EL MONTO FIRMADO (NEGATIVO SI FUE RETIRO) SE SUMA        BNKTRLOT
065500*        DIRECTO AL SALDO; NO SE VALIDA SOBREGIRO, LA CUENTA      BNKTRLOT
065600*        PUEDE QUEDAR NEGATIVA (VER CTAM-ESTADO-CUENTA EN         BNKTRLOT
065700*        BNKCTAM, RESERVADO PARA EL DIA QUE SE CONTROLE ESO)      BNKTRLOT
065800     ADD WKS-MONTO-FIRMADO TO CTAM-SALDO                          BNKTRLOT
065900     ADD 1                 TO CTAM-NUM-MOVTOS                     BNKTRLOT
066000     MOVE WKS-FH-ANIO      TO CTAM-FECHA-ULT-MOVTO(1:4)           BNKTRLOT
066100     MOVE WKS-FH-MES       TO CTAM-FECHA-ULT-MOVTO(5:2)           BNKTRLOT
066200     MOVE WKS-FH-DIA       TO CTAM-FECHA-ULT-MOVTO(7:2)           BNKTRLOT
066300     REWRITE REG-CTAMSTR                                          BNKTRLOT
066400     MOVE CTAM-SALDO       TO WKS-SALDO-DESPUES                   BNKTRLOT
066500*        CTAH-SEQ = CTAM-NUM-MOVTOS YA ACTUALIZADO, PARA QUE EL   BNKTRLOT
066600*        PRIMER MOVIMIENTO DE LA CUENTA QUEDE CON SEQ 1, NO 0     BNKTRLOT
066700*        (TICKET 113377)                                          BNKTRLOT
066800     MOVE WKS-TRAN-CTA-NUM TO CTAH-LLAVE-CTA                      BNKTRLOT
066900     MOVE CTAM-NUM-MOVTOS  TO CTAH-SEQ                            BNKTRLOT
067000     MOVE WKS-TIMESTAMP-ACTUAL TO CTAH-FECHA-HORA                 BNKTRLOT
067100     MOVE WKS-MONTO-FIRMADO    TO CTAH-MONTO                      BNKTRLOT
067200     MOVE TRAN-ACCION-TXT      TO CTAH-ACCION                     BNKTRLOT
067300     WRITE REG-CTAHIST.                                           BNKTRLOT
067400 370-ACTUALIZAR-SALDO-E.  EXIT.                                   BNKTRLOT
067500*                                                                 BNKTRLOT
067600***************************************************************** BNKTRLOT
067700*    380-EMITIR-REPORTE-ACTIVIDAD  -  UN REGISTRO POR             BNKTRLOT
067800*    TRANSACCION APLICADA, CON EL MONTO ORIGINAL (SIN AJUSTE      BNKTRLOT
067900*    DE SIGNO) Y EL SALDO DESPUES DE APLICAR EL MOVIMIENTO        BNKTRLOT
068000***************************************************************** BNKTRLOT
068100 380-EMITIR-REPORTE-ACTIVIDAD SECTION.                            BNKTRLOT
068200*        TICKET 118820: AQUI SE REPORTA WKS-MONTO-NUMERICO (EL    BNKTRLOT
068300*        MONTO ORIGINAL, SIEMPRE POSITIVO, TAL COMO VINO EN LA    BNKTRLOT
068400*        LINEA), NO WKS-MONTO-FIRMADO. EL SERVIDOR LEGADO DE      BNKTRLOT
068500*        ACTIVIDAD ESPERA EL MONTO DE LA TRANSACCION, NO EL       BNKTRLOT
068600*        AJUSTE DE SIGNO QUE SOLO LE IMPORTA AL MAESTRO           BNKTRLOT
068700     MOVE WKS-TRAN-CTA-NUM     TO ACTR-CUENTA                     BNKTRLOT
068800     MOVE WKS-TIMESTAMP-ACTUAL TO ACTR-FECHA-HORA                 BNKTRLOT
068900     MOVE WKS-MONTO-NUMERICO   TO ACTR-MONTO                      BNKTRLOT
069000     MOVE WKS-SALDO-DESPUES    TO ACTR-SALDO                      BNKTRLOT
069100     WRITE REG-ACTRPT.                                            BNKTRLOT
069200 380-EMITIR-REPORTE-ACTIVIDAD-E.  EXIT.                           BNKTRLOT
069300*                                                                 BNKTRLOT
069400***************************************************************** BNKTRLOT
069500*    390-REGISTRAR-ADVERTENCIA  -  ESCRIBE A BATCHLOG EL          BNKTRLOT
069600*    MOTIVO POR EL QUE UNA LINEA FUE RECHAZADA. BLOG-MENSAJE YA   BNKTRLOT
069700*    FUE CARGADO POR 320 O 330 SEGUN LA CAUSA DEL RECHAZO         BNKTRLOT
069800***************************************************************** BNKTRLOT
069900 390-REGISTRAR-ADVERTENCIA SECTION.                               BNKTRLOT
070000*        BLOG-CUENTA VA SIEMPRE EN CERO AQUI: SI LA LINEA TENIA   BNKTRLOT
070100*        FORMATO INVALIDO, NO HAY GARANTIA DE QUE EL PRIMER       BNKTRLOT
070200*        CAMPO SEA SIQUIERA UN NUMERO DE CUENTA, ASI QUE NO SE    BNKTRLOT
070300*        INTENTA RESCATARLO. EL NUMERO DE LINEA EN BLOG-NUM-LINEA BNKTRLOT
070400*        BASTA PARA QUE EL ANALISTA VAYA A VER TRANFILE           BNKTRLOT
070500*        DIRECTAMENTE. BLOG-MENSAJE YA FUE CARGADO POR 320 O 330, BNKTRLOT
070600*        SEGUN CUAL DE LAS DOS VALIDACIONES RECHAZO LA LINEA      BNKTRLOT
070700     MOVE 'WARN'          TO BLOG-SEVERIDAD                       BNKTRLOT
070800     MOVE WKS-NUM-LINEA   TO BLOG-NUM-LINEA                       BNKTRLOT
070900     MOVE ZEROS           TO BLOG-CUENTA                          BNKTRLOT
071000     WRITE REG-BATCHLOG.                                          BNKTRLOT
071100 390-REGISTRAR-ADVERTENCIA-E.  EXIT.                              BNKTRLOT
071200*                                                                 BNKTRLOT
071300***************************************************************** BNKTRLOT
071400*    500-GENERAR-RESUMEN  -  RECORRE EL MAESTRO CTAMSTR EN        BNKTRLOT
071500*    ORDEN ASCENDENTE DE LLAVE Y ESCRIBE UNA LINEA DE DETALLE     BNKTRLOT
071600*    POR CUENTA, SEGUIDA DEL RENGLON DE TOTALES DE CONTROL        BNKTRLOT
071700***************************************************************** BNKTRLOT
071800 500-GENERAR-RESUMEN SECTION.                                     BNKTRLOT
071900*        LOW-VALUES ES MENOR QUE CUALQUIER LLAVE POSIBLE, ASI     BNKTRLOT
072000*        QUE "MAYOR QUE LOW-VALUES" POSICIONA ANTES DE LA         BNKTRLOT
072100*        PRIMERA CUENTA DEL ARCHIVO, SIN NECESIDAD DE CONOCER     BNKTRLOT
072200*        DE ANTEMANO EL NUMERO DE CUENTA MAS CHICO                BNKTRLOT
072300     MOVE LOW-VALUES TO CTAM-LLAVE                                BNKTRLOT
072400     START CTAMSTR KEY IS GREATER THAN CTAM-LLAVE                 BNKTRLOT
072500           INVALID KEY                                            BNKTRLOT
072600*             SOLO PASA SI CTAMSTR QUEDA VACIO (LOTE SIN          BNKTRLOT
072700*             NINGUNA CUENTA); EL RESUMEN SALE ENTONCES SOLO      BNKTRLOT
072800*             CON EL RENGLON DE TOTALES, EN CEROS                 BNKTRLOT
072900              MOVE 10 TO FS-CTAMSTR                               BNKTRLOT
073000     END-START                                                    BNKTRLOT
073100     PERFORM 510-LEER-Y-SUMAR-CUENTA                              BNKTRLOT
073200        UNTIL FS-CTAMSTR NOT = '00'                               BNKTRLOT
073300     PERFORM 600-ESCRIBIR-TOTALES.                                BNKTRLOT
073400 500-GENERAR-RESUMEN-E.  EXIT.                                    BNKTRLOT
073500*                                                                 BNKTRLOT
073600***************************************************************** BNKTRLOT
073700*    510-LEER-Y-SUMAR-CUENTA  -  UNA LINEA DE DETALLE POR         BNKTRLOT
073800*    CUENTA, ACUMULANDO TOTALES PARA EL RENGLON DE CONTROL        BNKTRLOT
073900***************************************************************** BNKTRLOT
074000 510-LEER-Y-SUMAR-CUENTA SECTION.                                 BNKTRLOT
074100*        READ NEXT RECORD AVANZA EN ORDEN ASCENDENTE DE           BNKTRLOT
074200*        CTAM-LLAVE A PARTIR DE DONDE DEJO EL START/READ NEXT     BNKTRLOT
074300*        ANTERIOR; NO SE NECESITA SORT PORQUE EL ARCHIVO YA ES    BNKTRLOT
074400*        INDEXADO POR NUMERO DE CUENTA                            BNKTRLOT
074500     READ CTAMSTR NEXT RECORD                                     BNKTRLOT
074600          AT END                                                  BNKTRLOT
074700             MOVE 10 TO FS-CTAMSTR                                BNKTRLOT
074800          NOT AT END                                              BNKTRLOT
074900*                CADA CUENTA APORTA UNA LINEA DE DETALLE Y SUMA   BNKTRLOT
075000*                AL GRAN TOTAL QUE VA EN EL RENGLON DE TOTALES    BNKTRLOT
075100             ADD 1           TO WKS-TOTAL-CUENTAS                 BNKTRLOT
075200             ADD CTAM-SALDO  TO WKS-GRAN-TOTAL-SALDOS             BNKTRLOT
075300             MOVE 'D'             TO SUMY-TIPO-REN                BNKTRLOT
075400             MOVE CTAM-LLAVE      TO SUMY-CUENTA                  BNKTRLOT
075500             MOVE CTAM-NUM-MOVTOS TO SUMY-NUM-MOVTOS              BNKTRLOT
075600             MOVE CTAM-SALDO      TO SUMY-SALDO-FINAL             BNKTRLOT
075700             WRITE REG-ACCTSUM-DETALLE                            BNKTRLOT
075800     END-READ.                                                    BNKTRLOT
075900 510-LEER-Y-SUMAR-CUENTA-E.  EXIT.                                BNKTRLOT
076000*                                                                 BNKTRLOT
076100***************************************************************** BNKTRLOT
076200*    600-ESCRIBIR-TOTALES  -  RENGLON FINAL DE TOTALES DE         BNKTRLOT
076300*    CONTROL: TRANSACCIONES LEIDAS, OMITIDAS, CUENTAS Y GRAN      BNKTRLOT
076400*    TOTAL DE SALDOS                                              BNKTRLOT
076500***************************************************************** BNKTRLOT
076600 600-ESCRIBIR-TOTALES SECTION.                                    BNKTRLOT
076700*        SOLICITADO POR AUDITORIA (TICKET 123450): UN RENGLON     BNKTRLOT
076800*        DE CONTROL AL FINAL DE ACCTSUM QUE LE PERMITA A QUIEN    BNKTRLOT
076900*        CUADRE EL LOTE VERIFICAR, SIN ABRIR CTAMSTR, CUANTAS     BNKTRLOT
077000*        LINEAS SE LEYERON, CUANTAS SE RECHAZARON, CUANTAS        BNKTRLOT
077100*        CUENTAS TIENE EL MAESTRO Y A CUANTO SUMA EL SALDO TOTAL  BNKTRLOT
077200     MOVE 'T'                     TO SUMT-TIPO-REN                BNKTRLOT
077300     MOVE WKS-TOTAL-LEIDAS        TO SUMT-TOTAL-LEIDAS            BNKTRLOT
077400     MOVE WKS-TOTAL-OMITIDAS      TO SUMT-TOTAL-OMITIDAS          BNKTRLOT
077500     MOVE WKS-TOTAL-CUENTAS       TO SUMT-TOTAL-CUENTAS           BNKTRLOT
077600     MOVE WKS-GRAN-TOTAL-SALDOS   TO SUMT-GRAN-TOTAL-SALDOS       BNKTRLOT
077700     WRITE REG-ACCTSUM-TOTALES.                                   BNKTRLOT
077800 600-ESCRIBIR-TOTALES-E.  EXIT.                                   BNKTRLOT
077900*                                                                 BNKTRLOT
078000***************************************************************** BNKTRLOT
078100*    900-FINALIZAR-PROCESO  -  CIERRE DE TODOS LOS ARCHIVOS       BNKTRLOT
078200***************************************************************** BNKTRLOT
078300 900-FINALIZAR-PROCESO SECTION.                                   BNKTRLOT
078400*        UNICO PUNTO DE SALIDA DEL PROGRAMA, SE LLEGUE POR EL     BNKTRLOT
078500*        CAMINO NORMAL (300/500) O POR EL CAMINO CORTO DE         BNKTRLOT
078600*        950 CUANDO TRANFILE NO ABRIO. TRANFILE SOLO SE CIERRA    BNKTRLOT
078700*        CUANDO SI SE ABRIO, PORQUE CERRAR UN ARCHIVO NO ABIERTO  BNKTRLOT
078800*        DA ERROR DE FILE STATUS EN ESTE COMPILADOR               BNKTRLOT
078900     IF NOT WKS-TRANFILE-NO-ENCONTRADO                            BNKTRLOT
079000        CLOSE TRANFILE                                            BNKTRLOT
079100     END-IF                                                       BNKTRLOT
079200*        LOS DEMAS ARCHIVOS SE ABREN EN 100-ABRIR-ARCHIVOS DESPUESBNKTRLOT
079300*        DE VALIDAR TRANFILE, ASI QUE SI TRANFILE DIO UN FILE     BNKTRLOT
079400*        STATUS DE ERROR REAL (NO EL FS=35 DE "NO EXISTE"), ESTE  BNKTRLOT
079500*        PARRAFO SE ALCANZA ANTES DE QUE CTAMSTR/CTAHIST/ACTRPT/  BNKTRLOT
079600*        BATCHLOG/ACCTSUM LLEGUEN A ABRIRSE. WKS-SALIDAS-ABIERTAS BNKTRLOT
079700*        EVITA QUE SE INTENTE CERRAR LO QUE NUNCA SE ABRIO        BNKTRLOT
079800     IF WKS-ARCHIVOS-SALIDA-ABIERTOS                              BNKTRLOT
079900        CLOSE CTAMSTR CTAHIST ACTRPT BATCHLOG ACCTSUM             BNKTRLOT
080000     END-IF.                                                      BNKTRLOT
080100 900-FINALIZAR-PROCESO-E.  EXIT.                                  BNKTRLOT
080200*                                                                 BNKTRLOT
080300***************************************************************** BNKTRLOT
080400*    950-ARCHIVO-NO-ENCONTRADO  -  EL ARCHIVO DE TRANSACCIONES    BNKTRLOT
080500*    NO EXISTE. ESTO NO ES UN ERROR DE EJECUCION: SE REGISTRA     BNKTRLOT
080600*    Y EL LOTE TERMINA COMO SI NO HUBIERA TRANSACCIONES           BNKTRLOT
080700***************************************************************** BNKTRLOT
080800 950-ARCHIVO-NO-ENCONTRADO SECTION.                               BNKTRLOT
080900*        SE ACTIVAN LOS DOS INTERRUPTORES QUE EL RESTO DEL        BNKTRLOT
081000*        PROGRAMA CONSULTA: UNO PARA QUE 900 NO INTENTE CERRAR    BNKTRLOT
081100*        UN ARCHIVO QUE NUNCA ABRIO, OTRO PARA QUE 300 SALGA DE   BNKTRLOT
081200*        UNA VEZ DEL PERFORM UNTIL SIN HABER LEIDO NADA           BNKTRLOT
081300     SET WKS-TRANFILE-NO-ENCONTRADO TO TRUE                       BNKTRLOT
081400     SET WKS-NO-HAY-MAS-TRANSACC    TO TRUE                       BNKTRLOT
081500     DISPLAY MSG-ARCHIVO-NO-ENCONTRADO                            BNKTRLOT
081600*        EL LOTE NO SE ABORTA: SE DEJA CONSTANCIA EN BATCHLOG     BNKTRLOT
081700*        CON CUENTA Y NUMERO DE LINEA EN CEROS (NO APLICAN AQUI)  BNKTRLOT
081800*        Y SE SIGUE DE LARGO HASTA 500/600 PARA QUE ACCTSUM       BNKTRLOT
081900*        SALGA CON TOTALES EN CERO EN VEZ DE NO SALIR             BNKTRLOT
082000     MOVE 'ERRO'          TO BLOG-SEVERIDAD                       BNKTRLOT
082100     MOVE ZEROS           TO BLOG-NUM-LINEA BLOG-CUENTA           BNKTRLOT
082200     MOVE MSG-ARCHIVO-NO-ENCONTRADO TO BLOG-MENSAJE               BNKTRLOT
082300     WRITE REG-BATCHLOG.                                          BNKTRLOT
082400 950-ARCHIVO-NO-ENCONTRADO-E.  EXIT.                              BNKTRLOT
